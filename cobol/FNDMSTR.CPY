000100****************************************************************
000110* FNDMSTR  -  FUND MASTER RECORD LAYOUT
000120* APPLICATION : RETAIL FUND SELECTION SUBSYSTEM (FSL)
000130* DESCRIPTION : RAW, AS-RECEIVED LAYOUT OF THE FUND UNIVERSE
000140*    EXTRACT.  FIELDS ARRIVE AS TEXT IN THE SOURCE VENDOR'S
000150*    LOCALE FORMAT (SPANISH THOUSANDS/DECIMAL NOTATION).  THE
000160*    LITERAL 'N/D' OR AN ALL-BLANK FIELD MEANS NOT AVAILABLE.
000170*    CLEANING/PARSING OF THESE FIELDS IS DONE IN FSL010
000180*    (SEE FSL.SEL01).
000190* COPY MEMBER : FNDMSTR
000200* MAINTENANCE :
000210*   03/12/1988  RHM  ORIGINAL LAYOUT - TIP-004 FUND EXTRACT
000220*   09/30/1991  RHM  ADDED SUSTAINABILITY RATING FLD - TIP-112
000230*   02/14/1995  LKW  WIDENED FUND-NAME TO 50 - TIP-198
000240*   11/03/1998  GAP  Y2K REVIEW - NO DATE FIELDS HERE
000250*   06/21/2004  SDP  ADDED CCY-HEDGED INDICATOR - CR-1987
000260****************************************************************
000270 01  FUND-MASTER-RECORD.
000280     05  FM-FUND-ID                   PIC X(10).
000290     05  FM-FUND-NAME                 PIC X(50).
000300     05  FM-FUND-MANAGER              PIC X(30).
000310     05  FM-ISIN                      PIC X(12).
000320     05  FM-RISK-LEVEL-TX             PIC X(02).
000330     05  FM-RATING-MSTAR-TX           PIC X(02).
000340     05  FM-RATING-SUSTAIN-TX         PIC X(02).
000350     05  FM-RET-YTD-TX                PIC X(10).
000360     05  FM-RET-12M-TX                PIC X(10).
000370     05  FM-RET-36M-TX                PIC X(10).
000380     05  FM-RET-60M-TX                PIC X(10).
000390     05  FM-FEE-TER-TX                PIC X(08).
000400     05  FM-FEE-MGMT-TX                PIC X(08).
000410     05  FM-FEE-SUBSCR-TX             PIC X(08).
000420     05  FM-FEE-REDEEM-TX             PIC X(08).
000430     05  FM-SHARPE-TX                 PIC X(08).
000440     05  FM-MAX-DRAWDOWN-TX           PIC X(10).
000450     05  FM-NAV-TX                    PIC X(15).
000460     05  FM-AUM-MILLIONS-TX           PIC X(15).
000470     05  FM-MIN-FIRST-BUY-TX          PIC X(20).
000480         06  FM-MIN-BUY-SCAN-AREA REDEFINES
000490               FM-MIN-FIRST-BUY-TX.
000500             07  FM-MIN-BUY-AMOUNT-PART PIC X(15).
000510             07  FM-MIN-BUY-TAIL-PART   PIC X(05).
000520     05  FM-HOLDERS-TX                PIC X(12).
000530     05  FM-ASSET-TYPE                PIC X(15).
000540         88  FM-ASSET-MONETARIO       VALUE 'Monetario'.
000550         88  FM-ASSET-RENTA-FIJA      VALUE 'Renta fija'.
000560         88  FM-ASSET-MIXTOS          VALUE 'Mixtos'.
000570         88  FM-ASSET-RENTA-VAR       VALUE 'Renta variable'.
000580     05  FM-REGION                    PIC X(20).
000590     05  FM-CURRENCY                  PIC X(03).
000600     05  FM-SUSTAIN-PREF              PIC X(02).
000610         88  FM-SUSTAIN-PREF-YES      VALUE 'Si' 'Sí'.
000620     05  FM-DISTRIB-POLICY            PIC X(11).
000630         88  FM-DISTRIB-ACUMULADO     VALUE 'Acumulado'.
000640         88  FM-DISTRIB-DISTRIBUIDO   VALUE 'Distribuido'.
000650     05  FM-CCY-HEDGED                PIC X(02).
000660         88  FM-CCY-HEDGED-YES        VALUE 'Si' 'Sí'.
000670     05  FILLER                       PIC X(07).
