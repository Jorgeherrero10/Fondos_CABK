000100****************************************************************
000110* FNDSCOR  -  SCORED FUND OUTPUT RECORD LAYOUT
000120* APPLICATION : RETAIL FUND SELECTION SUBSYSTEM (FSL)
000130* DESCRIPTION : ONE ROW PER SCORED, RANKED FUND - WRITTEN TO
000140*    THE SCORED-FUNDS OUTPUT FILE AND USED TO DRIVE THE
000150*    RECOMMEND-REPORT DETAIL AND EXPLANATION LINES IN
000160*    FSL.RPT01.
000170* COPY MEMBER : FNDSCOR
000180* MAINTENANCE :
000190*   02/14/1995  LKW  ORIGINAL LAYOUT - TIP-198 SCORE ENGINE
000200*   07/19/1996  LKW  ADDED COMPONENT BREAKDOWN - TIP-220
000210*   11/03/1998  GAP  Y2K REVIEW - NO DATE FIELDS HERE
000220****************************************************************
000230 01  SCORED-FUND-RECORD.
000240     05  SF-RANK                      PIC 9(03).
000250     05  SF-FUND-ID                   PIC X(10).
000260     05  SF-FUND-NAME                 PIC X(50).
000270     05  SF-FUND-MANAGER              PIC X(30).
000280     05  SF-ISIN                      PIC X(12).
000290     05  SF-ASSET-TYPE                PIC X(15).
000300     05  SF-RISK-LEVEL                PIC 9(01).
000310     05  SF-RET-12M                   PIC S9(03)V9(04).
000320     05  SF-FEE-TER                   PIC 9V9(04).
000330     05  SF-SCORE                     PIC 9(03)V99.
000340     05  SF-COMPONENT-AREA.
000350         10  SF-COMPONENT OCCURS 8 TIMES
000360               INDEXED BY SF-COMP-IDX.
000370             15  SF-COMP-NAME         PIC X(22).
000380             15  SF-COMP-WEIGHT-PCT   PIC 9(02).
000390             15  SF-COMP-CONTRIB      PIC 9(03)V99.
000400     05  FILLER                       PIC X(20).
000410 01  SCORED-FUND-SORT-AREA REDEFINES SCORED-FUND-RECORD.
000420     05  FILLER                       PIC X(133).
000430     05  SS-SORT-SCORE                PIC 9(03)V99.
000440     05  FILLER                       PIC X(252).
