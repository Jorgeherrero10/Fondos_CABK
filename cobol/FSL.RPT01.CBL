000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. FUND-RECOMMEND-RPT.
000120 AUTHOR. L K WHITFIELD.
000130 INSTALLATION. RETAIL FUND SELECTION SUBSYSTEM.
000140 DATE-WRITTEN. 02/14/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY.
000170*****************************************************************
000180* FSL.RPT01  -  FUND RECOMMENDATION RANK / EXPLAIN / REPORT
000190* RECEIVES THE CLEANED, SCORED FUND POPULATION FROM FSL.SEL01 BY
000200* CALL, SORTS THE FILTERED FUNDS DESCENDING BY FINAL SCORE, PICKS
000210* THE TOP-N REQUESTED BY THE CLIENT PROFILE, WRITES THE
000220* RECOMMEND-REPORT WITH A PER-FUND SCORE BREAKDOWN, AND WRITES
000230* EVERY SCORED FUND TO THE SCORED-FUNDS OUTPUT FILE.
000240* MAINTENANCE :
000250*   02/14/1995  LKW  ORIGINAL PROGRAM - TIP-198 SCORE ENGINE
000260*   07/19/1996  LKW  ADDED COMPONENT EXPLANATION LINES - TIP-220
000270*   11/03/1998  GAP  Y2K REVIEW - NO DATE FIELDS PROCESSED HERE
000280*   04/08/1999  GAP  STABLE SORT TIE-BREAK FIX - TIP-255
000290*   06/21/2004  SDP  WIDENED DETAIL LINE FOR TER COLUMN - CR-1987
000300*   09/14/2006  MQV  DROPPED THE UPSI-1 WIDE-PRINT OVERRIDE - NO
000310*                     JCL EVER SET IT AND EXPLANATION LINES NEVER
000320*                     PRINTED ON A NORMAL RUN - TIP-311
000330*   09/14/2006  MQV  3100-WRITE-ONE-DETAIL-GROUP MOVED THE RAW
000340*                     RET-12M/TER FRACTIONS STRAIGHT INTO THE
000350*                     EDITED DETAIL FIELDS WITH NO X100 RESCALE -
000360*                     PRINTED AS IF THE DECIMAL NEVER SHIFTED.
000370*                     NOW COMPUTED THE SAME WAY 3160 ALREADY
000380*                     SCALES THE WEIGHT PERCENTAGE, AND BOTH
000390*                     FIELDS WIDENED TO THE REPORT LAYOUT'S
000400*                     8/7-POSITION COLUMNS - TIP-314
000410*****************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-370.
000450 OBJECT-COMPUTER. IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS WT-NAME-CLASS IS "a" THRU "z" "_" " ".
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT RECOMMEND-REPORT-FILE ASSIGN TO RECRPT
000520         ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT SCORED-FUNDS-FILE ASSIGN TO SCOFND
000540         ORGANIZATION IS SEQUENTIAL.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  RECOMMEND-REPORT-FILE
000580     LABEL RECORDS ARE OMITTED.
000590 01  RR-PRINT-LINE                 PIC X(132).
000600 FD  SCORED-FUNDS-FILE
000610     LABEL RECORDS ARE STANDARD.
000620     COPY FNDSCOR.
000630 WORKING-STORAGE SECTION.
000640*----------------------------------------------------------------
000650*    COMPONENT DISPLAY-NAME TABLE - ORDER MATCHES AW-WEIGHT
000660*----------------------------------------------------------------
000670 01  WS-COMPONENT-NAME-TABLE.
000680     05  WS-COMP-NAME-ENTRY OCCURS 8 TIMES
000690             INDEXED BY WS-CN-IDX         PIC X(22).
000700 01  WS-LOOP-COUNTERS.
000710     05  WS-I                      PIC 9(03) COMP.
000720     05  WS-J                      PIC 9(03) COMP.
000730     05  WS-K                      PIC 9(03) COMP.
000740     05  WS-HOLD-ENTRY.
000750         05  WS-HOLD-AREA          PIC X(390).
000760 01  WS-RANK-COUNTER               PIC 9(03) COMP.
000770 01  WS-HEADING-AREA.
000780     05  WS-TITLE-LINE.
000790         10  FILLER                PIC X(04) VALUE SPACES.
000800         10  FILLER                PIC X(34) VALUE
000810             'RETAIL FUND SELECTION - RECOMMEND'.
000820         10  FILLER                PIC X(08) VALUE
000830             'ED FUNDS'.
000840         10  FILLER                PIC X(86) VALUE SPACES.
000850     05  WS-PROFILE-LINE.
000860         10  FILLER                PIC X(04) VALUE SPACES.
000870         10  FILLER                PIC X(17) VALUE
000880             'SCORING PROFILE: '.
000890         10  WS-PR-PROFILE-NAME    PIC X(11).
000900         10  FILLER                PIC X(100) VALUE SPACES.
000910     05  WS-SUMMARY-LINE.
000920         10  FILLER                PIC X(04) VALUE SPACES.
000930         10  FILLER                PIC X(14) VALUE
000940             'FUNDS READ....'.
000950         10  WS-SM-UNIVERSE        PIC ZZ9.
000960         10  FILLER                PIC X(04) VALUE SPACES.
000970         10  FILLER                PIC X(14) VALUE
000980             'AFTER FILTER..'.
000990         10  WS-SM-FILTERED        PIC ZZ9.
001000         10  FILLER                PIC X(04) VALUE SPACES.
001010         10  FILLER                PIC X(14) VALUE
001020             'BEST SCORE....'.
001030         10  WS-SM-BEST            PIC ZZ9.99.
001040         10  FILLER                PIC X(69) VALUE SPACES.
001050     05  WS-COL-HEAD-LINE.
001060         10  FILLER                PIC X(04) VALUE SPACES.
001070         10  FILLER                PIC X(04) VALUE 'RANK'.
001080         10  FILLER                PIC X(02) VALUE SPACES.
001090         10  FILLER                PIC X(30) VALUE
001100             'FUND NAME'.
001110         10  FILLER                PIC X(20) VALUE
001120             'MANAGER'.
001130         10  FILLER                PIC X(13) VALUE 'ISIN'.
001140         10  FILLER                PIC X(14) VALUE
001150             'ASSET TYPE'.
001160         10  FILLER                PIC X(05) VALUE 'RISK'.
001170         10  FILLER                PIC X(09) VALUE
001180             'RET-12M'.
001190         10  FILLER                PIC X(08) VALUE 'TER'.
001200         10  FILLER                PIC X(07) VALUE 'SCORE'.
001210         10  FILLER                PIC X(16) VALUE SPACES.
001220 01  WS-DETAIL-LINE.
001230     05  WS-DT-RANK                PIC Z9.
001240     05  FILLER                    PIC X(02) VALUE SPACES.
001250     05  WS-DT-NAME                PIC X(30).
001260     05  WS-DT-MANAGER             PIC X(20).
001270     05  WS-DT-ISIN                PIC X(12).
001280     05  FILLER                    PIC X(01) VALUE SPACES.
001290     05  WS-DT-ASSET-TYPE          PIC X(13).
001300     05  WS-DT-RISK                PIC 9.
001310     05  FILLER                    PIC X(04) VALUE SPACES.
001320     05  WS-DT-RET-12M             PIC ZZZ9.99-.
001330     05  FILLER                    PIC X(01) VALUE SPACES.
001340     05  WS-DT-TER                 PIC ZZZ9.99.
001350     05  FILLER                    PIC X(01) VALUE SPACES.
001360     05  WS-DT-SCORE               PIC ZZ9.99.
001370     05  FILLER                    PIC X(13) VALUE SPACES.
001380 01  WS-EXPLAIN-LINE.
001390     05  FILLER                    PIC X(08) VALUE SPACES.
001400     05  WS-EX-COMP-NAME           PIC X(22).
001410     05  FILLER                    PIC X(02) VALUE SPACES.
001420     05  WS-EX-WEIGHT-PCT          PIC Z9.
001430     05  FILLER                    PIC X(01) VALUE '%'.
001440     05  FILLER                    PIC X(04) VALUE SPACES.
001450     05  WS-EX-CONTRIB             PIC ZZ9.99.
001460     05  FILLER                    PIC X(70) VALUE SPACES.
001470 01  WS-FOOTER-LINE.
001480     05  FILLER                    PIC X(04) VALUE SPACES.
001490     05  FILLER                    PIC X(18) VALUE
001500         'END OF RECOMMEND -'.
001510     05  FILLER                    PIC X(08) VALUE ' TOP-N ='.
001520     05  WS-FT-TOP-N                PIC Z9.
001530     05  FILLER                    PIC X(100) VALUE SPACES.
001540 LINKAGE SECTION.
001550     COPY FNDWKAR.
001560     COPY FNDCLPR.
001570 PROCEDURE DIVISION USING WS-FUND-WORK-TABLE
001580                          WS-RUN-COUNTERS
001590                          CLIENT-PROFILE-RECORD
001600                          WS-ACTIVE-WEIGHT-SET.
001610 0000-MAIN-CONTROL.
001620     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001630     PERFORM 1000-SORT-BY-SCORE THRU 1000-EXIT.
001640     PERFORM 3000-PRODUCE-REPORT THRU 3000-EXIT.
001650     PERFORM 4000-WRITE-ALL-SCORED-FUNDS THRU 4000-EXIT.
001660     PERFORM 0900-TERMINATE THRU 0900-EXIT.
001670     GOBACK.
001680*----------------------------------------------------------------
001690 0100-INITIALIZE.
001700     OPEN OUTPUT RECOMMEND-REPORT-FILE SCORED-FUNDS-FILE.
001710     MOVE 'RETURN 12 MONTHS      ' TO WS-COMP-NAME-ENTRY(1).
001720     MOVE 'RETURN 36 MONTHS      ' TO WS-COMP-NAME-ENTRY(2).
001730     MOVE 'RETURN 60 MONTHS      ' TO WS-COMP-NAME-ENTRY(3).
001740     MOVE 'SHARPE RATIO          ' TO WS-COMP-NAME-ENTRY(4).
001750     MOVE 'LOW RISK LEVEL        ' TO WS-COMP-NAME-ENTRY(5).
001760     MOVE 'LOW TOTAL EXPENSE     ' TO WS-COMP-NAME-ENTRY(6).
001770     MOVE 'MORNINGSTAR RATING    ' TO WS-COMP-NAME-ENTRY(7).
001780     MOVE 'SUSTAINABILITY RATING ' TO WS-COMP-NAME-ENTRY(8).
001790     MOVE WS-UNIVERSE-COUNT TO WS-SM-UNIVERSE.
001800     MOVE WS-FILTERED-COUNT TO WS-SM-FILTERED.
001810     MOVE WS-BEST-SCORE TO WS-SM-BEST.
001820     MOVE CP-SCORING-PROFILE TO WS-PR-PROFILE-NAME.
001830     IF WS-PR-PROFILE-NAME IS NOT WT-NAME-CLASS
001840         MOVE 'UNKNOWN    ' TO WS-PR-PROFILE-NAME
001850     END-IF.
001860     MOVE CP-TOP-N TO WS-FT-TOP-N.
001870 0100-EXIT.
001880     EXIT.
001890*----------------------------------------------------------------
001900*    1000  IN-CORE EXCHANGE SORT OF THE FILTERED POPULATION,
001910*    DESCENDING BY FINAL SCORE.  STABLE - TIES KEEP INPUT ORDER
001920*----------------------------------------------------------------
001930 1000-SORT-BY-SCORE.
001940     PERFORM 1010-COMPACT-FILTERED-SET THRU 1010-EXIT.
001950     IF WS-RANK-COUNTER > 1
001960         PERFORM 1020-COMPARE-AND-SWAP
001970             VARYING WS-I FROM 1 BY 1
001980                 UNTIL WS-I >= WS-RANK-COUNTER
001990             AFTER WS-J FROM 1 BY 1
002000                 UNTIL WS-J > WS-RANK-COUNTER - WS-I
002010     END-IF.
002020 1000-EXIT.
002030     EXIT.
002040*----------------------------------------------------------------
002050*    1010  COMPACT THE SURVIVORS TO THE FRONT OF THE TABLE SO
002060*    THE SORT AND THE TOP-N SCAN ONLY SEE FILTERED FUNDS
002070*----------------------------------------------------------------
002080 1010-COMPACT-FILTERED-SET.
002090     MOVE ZERO TO WS-RANK-COUNTER.
002100     PERFORM 1015-COMPACT-ONE-ENTRY
002110         VARYING FW-IDX FROM 1 BY 1
002120             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
002130 1010-EXIT.
002140     EXIT.
002150*----------------------------------------------------------------
002160 1015-COMPACT-ONE-ENTRY.
002170     IF FW-PASSED-FILTER(FW-IDX)
002180         ADD 1 TO WS-RANK-COUNTER
002190         SET WS-K TO WS-RANK-COUNTER
002200         IF WS-K NOT = FW-IDX
002210             MOVE FW-ENTRY(FW-IDX) TO FW-ENTRY(WS-K)
002220         END-IF
002230     END-IF.
002240 1015-EXIT.
002250     EXIT.
002260*----------------------------------------------------------------
002270 1020-COMPARE-AND-SWAP.
002280     IF FW-FINAL-SCORE(WS-J) < FW-FINAL-SCORE(WS-J + 1)
002290         MOVE FW-ENTRY(WS-J) TO WS-HOLD-AREA
002300         MOVE FW-ENTRY(WS-J + 1) TO FW-ENTRY(WS-J)
002310         MOVE WS-HOLD-AREA TO FW-ENTRY(WS-J + 1)
002320     END-IF.
002330 1020-EXIT.
002340     EXIT.
002350*----------------------------------------------------------------
002360*    3000  PRODUCE THE RECOMMEND-REPORT - TITLE, SUMMARY, THEN
002370*    ONE DETAIL GROUP PER TOP-N FUND WITH ITS EXPLANATION LINES
002380*----------------------------------------------------------------
002390 3000-PRODUCE-REPORT.
002400     WRITE RR-PRINT-LINE FROM WS-TITLE-LINE
002410         AFTER ADVANCING PAGE.
002420     WRITE RR-PRINT-LINE FROM WS-PROFILE-LINE
002430         AFTER ADVANCING 1 LINE.
002440     WRITE RR-PRINT-LINE FROM WS-SUMMARY-LINE
002450         AFTER ADVANCING 2 LINES.
002460     WRITE RR-PRINT-LINE FROM WS-COL-HEAD-LINE
002470         AFTER ADVANCING 2 LINES.
002480     MOVE ZERO TO WS-I.
002490     MOVE 1 TO FW-IDX.
002500     PERFORM 3100-WRITE-ONE-DETAIL-GROUP
002510         UNTIL FW-IDX > WS-RANK-COUNTER OR WS-I >= CP-TOP-N.
002520     WRITE RR-PRINT-LINE FROM WS-FOOTER-LINE
002530         AFTER ADVANCING 2 LINES.
002540 3000-EXIT.
002550     EXIT.
002560*----------------------------------------------------------------
002570 3100-WRITE-ONE-DETAIL-GROUP.
002580     ADD 1 TO WS-I.
002590     MOVE WS-I TO WS-DT-RANK.
002600     MOVE FW-FUND-NAME(FW-IDX) TO WS-DT-NAME.
002610     MOVE FW-FUND-MANAGER(FW-IDX) TO WS-DT-MANAGER.
002620     MOVE FW-ISIN(FW-IDX) TO WS-DT-ISIN.
002630     MOVE FW-ASSET-TYPE(FW-IDX) TO WS-DT-ASSET-TYPE.
002640     MOVE FW-RISK-LEVEL(FW-IDX) TO WS-DT-RISK.
002650     COMPUTE WS-DT-RET-12M = FW-RET-12M(FW-IDX) * 100.
002660     COMPUTE WS-DT-TER = FW-FEE-TER(FW-IDX) * 100.
002670     MOVE FW-FINAL-SCORE(FW-IDX) TO WS-DT-SCORE.
002680     WRITE RR-PRINT-LINE FROM WS-DETAIL-LINE
002690         AFTER ADVANCING 1 LINE.
002700*   EXPLANATION LINES PRINT FOR EVERY TOP-N FUND, UNCONDITIONALLY
002710     PERFORM 3150-WRITE-EXPLANATION-GROUP THRU 3150-EXIT.
002720     ADD 1 TO FW-IDX.
002730 3100-EXIT.
002740     EXIT.
002750*----------------------------------------------------------------
002760*    3150  ONE EXPLANATION LINE PER COMPONENT WHOSE WEIGHT IS
002770*    GREATER THAN ZERO, IN PRESET COMPONENT ORDER
002780*----------------------------------------------------------------
002790 3150-WRITE-EXPLANATION-GROUP.
002800     PERFORM 3160-WRITE-ONE-EXPLANATION
002810         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 8.
002820 3150-EXIT.
002830     EXIT.
002840*----------------------------------------------------------------
002850 3160-WRITE-ONE-EXPLANATION.
002860     IF AW-WEIGHT(WS-K) > ZERO
002870         MOVE WS-COMP-NAME-ENTRY(WS-K) TO WS-EX-COMP-NAME
002880         COMPUTE WS-EX-WEIGHT-PCT = AW-WEIGHT(WS-K) * 100
002890         MOVE FW-CONTRIB(FW-IDX,WS-K) TO WS-EX-CONTRIB
002900         WRITE RR-PRINT-LINE FROM WS-EXPLAIN-LINE
002910             AFTER ADVANCING 1 LINE
002920     END-IF.
002930 3160-EXIT.
002940     EXIT.
002950*----------------------------------------------------------------
002960*    4000  WRITE EVERY SCORED FUND (NOT JUST THE TOP-N) TO THE
002970*    SCORED-FUNDS OUTPUT FILE, IN FINAL RANK ORDER
002980*----------------------------------------------------------------
002990 4000-WRITE-ALL-SCORED-FUNDS.
003000     PERFORM 4100-BUILD-SCORED-FUND-RECORD
003010         VARYING FW-IDX FROM 1 BY 1
003020             UNTIL FW-IDX > WS-RANK-COUNTER.
003030 4000-EXIT.
003040     EXIT.
003050*----------------------------------------------------------------
003060 4100-BUILD-SCORED-FUND-RECORD.
003070     MOVE FW-IDX TO SF-RANK.
003080     MOVE FW-FUND-ID(FW-IDX) TO SF-FUND-ID.
003090     MOVE FW-FUND-NAME(FW-IDX) TO SF-FUND-NAME.
003100     MOVE FW-FUND-MANAGER(FW-IDX) TO SF-FUND-MANAGER.
003110     MOVE FW-ISIN(FW-IDX) TO SF-ISIN.
003120     MOVE FW-ASSET-TYPE(FW-IDX) TO SF-ASSET-TYPE.
003130     MOVE FW-RISK-LEVEL(FW-IDX) TO SF-RISK-LEVEL.
003140     MOVE FW-RET-12M(FW-IDX) TO SF-RET-12M.
003150     MOVE FW-FEE-TER(FW-IDX) TO SF-FEE-TER.
003160     MOVE FW-FINAL-SCORE(FW-IDX) TO SF-SCORE.
003170     PERFORM 4150-BUILD-ONE-COMPONENT
003180         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 8.
003190     WRITE SCORED-FUND-RECORD.
003200 4100-EXIT.
003210     EXIT.
003220*----------------------------------------------------------------
003230 4150-BUILD-ONE-COMPONENT.
003240     SET SF-COMP-IDX TO WS-K.
003250     MOVE WS-COMP-NAME-ENTRY(WS-K) TO SF-COMP-NAME(WS-K).
003260     COMPUTE SF-COMP-WEIGHT-PCT(WS-K) = AW-WEIGHT(WS-K) * 100.
003270     MOVE FW-CONTRIB(FW-IDX,WS-K) TO SF-COMP-CONTRIB(WS-K).
003280 4150-EXIT.
003290     EXIT.
003300*----------------------------------------------------------------
003310 0900-TERMINATE.
003320     CLOSE RECOMMEND-REPORT-FILE SCORED-FUNDS-FILE.
003330 0900-EXIT.
003340     EXIT.
