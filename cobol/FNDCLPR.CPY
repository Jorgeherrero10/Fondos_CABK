000100****************************************************************
000110* FNDCLPR  -  CLIENT PROFILE RECORD LAYOUT
000120* APPLICATION : RETAIL FUND SELECTION SUBSYSTEM (FSL)
000130* DESCRIPTION : SINGLE-RECORD BATCH PARAMETER FILE CARRYING
000140*    THE ADVISOR'S CLIENT PROFILE AND ANY SCREENING
000150*    OVERRIDES FOR THE RUN.
000160* COPY MEMBER : FNDCLPR
000170* MAINTENANCE :
000180*   03/12/1988  RHM  ORIGINAL LAYOUT - TIP-004 FUND EXTRACT
000190*   09/30/1991  RHM  ADDED ESG PREFERENCE FLAG - TIP-112
000200*   07/19/1996  LKW  ADDED CUSTOM WEIGHT OVERRIDE - TIP-220
000210*   11/03/1998  GAP  Y2K REVIEW - NO DATE FIELDS HERE
000220*   09/14/2006  MQV  ADDED EXPLICIT SCREENING OVERRIDE AREA SO
000230*      THE ADVISOR CAN HAND-PICK REGION/MANAGER/RATING/TER/
000240*      RETURN/SHARPE/AUM/DISTRIBUTION SCREENS ON TOP OF THE
000250*      PROFILE-DERIVED ONES - TIP-313
000260****************************************************************
000270 01  CLIENT-PROFILE-RECORD.
000280     05  CP-INVESTMENT-AMT            PIC 9(07)V99.
000290     05  CP-HORIZON                   PIC X(06).
000300         88  CP-HORIZON-SHORT         VALUE 'corto'.
000310         88  CP-HORIZON-MEDIUM        VALUE 'medio'.
000320         88  CP-HORIZON-LONG          VALUE 'largo'.
000330     05  CP-RISK-TOLERANCE            PIC X(11).
000340         88  CP-RISK-CONSERVATIVE     VALUE 'conservador'.
000350         88  CP-RISK-MODERATE         VALUE 'moderado'.
000360         88  CP-RISK-AGGRESSIVE       VALUE 'agresivo'.
000370     05  CP-ESG-PREF                  PIC X(01).
000380         88  CP-ESG-PREF-YES          VALUE 'Y'.
000390     05  CP-PREF-CURRENCY             PIC X(03).
000400     05  CP-SCORING-PROFILE           PIC X(11).
000410         88  CP-PROFILE-CONSERVATIVE  VALUE 'conservador'.
000420         88  CP-PROFILE-MODERATE      VALUE 'moderado'.
000430         88  CP-PROFILE-AGGRESSIVE    VALUE 'agresivo'.
000440         88  CP-PROFILE-ESG           VALUE 'esg'.
000450         88  CP-PROFILE-LONG-TERM     VALUE 'largo_plazo'.
000460     05  CP-TOP-N                     PIC 9(02).
000470     05  CP-CUSTOM-WEIGHTS-SW         PIC X(01).
000480         88  CP-CUSTOM-WEIGHTS-YES    VALUE 'Y'.
000490     05  CP-CUSTOM-WEIGHT-AREA.
000500         10  CP-CUSTOM-WEIGHT OCCURS 8 TIMES PIC 9V99.
000510     05  CP-EXPLICIT-FILTER-SW        PIC X(01).
000520         88  CP-EXPLICIT-FILTERS-YES  VALUE 'Y'.
000530*    EXPLICIT SCREENING OVERRIDE AREA - ONLY CONSULTED WHEN
000540*    CP-EXPLICIT-FILTERS-YES.  AN UNUSED ITEM IS LEFT AT ITS
000550*    ZERO/SPACE SENTINEL AND DOES NOT ACTIVATE ITS CRITERION.
000560     05  CP-EXPLICIT-FILTER-AREA.
000570         10  CP-XF-REGION-COUNT       PIC 9(02).
000580         10  CP-XF-REGION-LIST OCCURS 5 TIMES
000590                                       PIC X(20).
000600         10  CP-XF-RATING-MIN         PIC 9(01).
000610         10  CP-XF-ACCUM-ONLY-SW      PIC X(01).
000620             88  CP-XF-ACCUM-ONLY-YES VALUE 'Y'.
000630         10  CP-XF-DISTRIB-ONLY-SW    PIC X(01).
000640             88  CP-XF-DISTRIB-ONLY-YES VALUE 'Y'.
000650         10  CP-XF-HEDGED-ONLY-SW     PIC X(01).
000660             88  CP-XF-HEDGED-ONLY-YES VALUE 'Y'.
000670         10  CP-XF-MAX-TER            PIC 9V9(04).
000680         10  CP-XF-MIN-RET-12M        PIC S9(03)V9(04).
000690         10  CP-XF-MIN-SHARPE         PIC S9(03)V9(04).
000700         10  CP-XF-MANAGER-COUNT      PIC 9(02).
000710         10  CP-XF-MANAGER-LIST OCCURS 5 TIMES
000720                                       PIC X(30).
000730         10  CP-XF-MIN-AUM            PIC 9(09)V99.
000740         10  FILLER                   PIC X(10).
000750     05  FILLER                       PIC X(30).
