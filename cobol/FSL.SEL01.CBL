000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. FUND-SELECTOR.
000120 AUTHOR. L K WHITFIELD.
000130 INSTALLATION. RETAIL FUND SELECTION SUBSYSTEM.
000140 DATE-WRITTEN. 02/14/1995.
000150 DATE-COMPILED.
000160 SECURITY. INTERNAL USE ONLY.
000170*****************************************************************
000180* FSL.SEL01  -  FUND UNIVERSE CLEAN / FILTER / SCORE DRIVER
000190* READS THE FUND-MASTER EXTRACT AND THE CLIENT-PROFILE PARAMETER
000200* RECORD, CLEANS THE RAW LOCALE-FORMATTED TEXT FIELDS, DERIVES
000210* THE SCREENING FILTER SET FROM THE CLIENT PROFILE, APPLIES THE
000220* 16 SCREENING CRITERIA, MIN-MAX NORMALIZES AND SCORES THE
000230* SURVIVING FUNDS, THEN CALLS FSL.RPT01 TO RANK, EXPLAIN AND
000240* REPORT THE TOP-N RECOMMENDATION.
000250* MAINTENANCE :
000260*   02/14/1995  LKW  ORIGINAL PROGRAM - TIP-198 SCORE ENGINE
000270*   09/11/1995  LKW  ADDED MIN-FIRST-BUY CURRENCY SCAN - TIP-204
000280*   07/19/1996  LKW  CUSTOM WEIGHT OVERRIDE SUPPORT - TIP-220
000290*   03/02/1997  RHM  FIXED MEDIAN ON EVEN POPULATION - TIP-233
000300*   11/03/1998  GAP  Y2K REVIEW - NO DATE FIELDS PROCESSED HERE
000310*   04/08/1999  GAP  RATING-ABSENT NEUTRAL SCORE FIX - TIP-255
000320*   06/21/2004  SDP  CCY-HEDGED FILTER ADDED - CR-1987
000330*   09/14/2006  MQV  RISK/RATING SINGLE-DIGIT TEST USES BYTE 1
000340*                     ONLY, NOT THE WHOLE 2-BYTE SLOT - TIP-309
000350*   09/14/2006  MQV  PCT/CURRENCY/HOLDERS NUMERIC TEST WAS
000360*                     CHECKING WHOLE PARSE BUFFERS INSTEAD OF
000370*                     THE POPULATED LENGTH - EVERY REAL VALUE
000380*                     FELL TO N/A - TIP-310
000390*   09/14/2006  MQV  CALL TO FSL.RPT01 WAS CODED AGAINST A
000400*                     PROGRAM-ID THAT DOES NOT EXIST IN THIS
000410*                     LOAD SET - RANKING/REPORT STEP COULD
000420*                     NEVER LINK - TIP-312
000430*   09/14/2006  MQV  ADDED ACTIVATION OF THE TEN EXPLICIT
000440*                     SCREENING CRITERIA (REGION, RATING,
000450*                     ACCUM/DISTRIB/HEDGED, TER, 12M RETURN,
000460*                     SHARPE, MANAGER, AUM) FROM THE NEW
000470*                     CP-EXPLICIT-FILTER-AREA - PREVIOUSLY
000480*                     ONLY 6 OF 16 CRITERIA COULD EVER FIRE -
000490*                     TIP-313
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-370.
000540 OBJECT-COMPUTER. IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS WS-SCAN-CLASS IS "0" THRU "9" "," "." "%" "-" " "
000580     UPSI-0 ON STATUS IS WS-CUSTOM-WEIGHT-SWITCH.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT FUND-MASTER-FILE ASSIGN TO FNDMSTR
000620         ORGANIZATION IS SEQUENTIAL.
000630     SELECT CLIENT-PROFILE-FILE ASSIGN TO CLIPROF
000640         ORGANIZATION IS SEQUENTIAL.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  FUND-MASTER-FILE
000680     LABEL RECORDS ARE STANDARD.
000690     COPY FNDMSTR.
000700 FD  CLIENT-PROFILE-FILE
000710     LABEL RECORDS ARE STANDARD.
000720     COPY FNDCLPR.
000730 WORKING-STORAGE SECTION.
000740     COPY FNDWKAR.
000750*----------------------------------------------------------------
000760*    FILE STATUS / EOF SWITCHES
000770*----------------------------------------------------------------
000780 01  WS-FILE-STATUS-AREA.
000790     05  WS-FUND-MASTER-STATUS     PIC X(02).
000800         88  WS-FUND-MASTER-OK     VALUE '00'.
000810         88  WS-FUND-MASTER-EOF    VALUE '10'.
000820     05  WS-CLIENT-PROFILE-STATUS  PIC X(02).
000830         88  WS-CLIENT-PROFILE-OK  VALUE '00'.
000840 77  WS-EOF-SW                     PIC X(01) VALUE 'N'.
000850     88  WS-AT-EOF                 VALUE 'Y'.
000860*----------------------------------------------------------------
000870*    GENERIC FIELD-PARSING WORK AREA
000880*----------------------------------------------------------------
000890 01  WS-PARSE-WORK-AREA.
000900     05  WS-PARSE-RAW              PIC X(20).
000910     05  WS-PARSE-SIGN             PIC X(01).
000920     05  WS-PARSE-INT-TEXT         PIC X(12).
000930     05  WS-PARSE-DEC-TEXT         PIC X(04).
000940     05  WS-PARSE-INT-NUM          PIC 9(09) COMP.
000950     05  WS-PARSE-DEC-NUM          PIC 9(04) COMP.
000960     05  WS-PARSE-RESULT           PIC S9(09)V9(04).
000970     05  WS-PARSE-NA-SW            PIC X(01).
000980         88  WS-PARSE-IS-NA        VALUE 'Y'.
000990     05  WS-PARSE-PTR              PIC 9(02) COMP.
001000     05  WS-PARSE-LEN              PIC 9(02) COMP.
001010     05  WS-PARSE-INT-LEN          PIC 9(02) COMP.
001020     05  WS-PARSE-DEC-LEN          PIC 9(02) COMP.
001030     05  WS-PARSE-ONE-CHAR         PIC X(01).
001040     05  WS-PARSE-FOUND-SW         PIC X(01).
001050         88  WS-PARSE-FOUND        VALUE 'Y'.
001060 01  WS-LOOP-COUNTERS.
001070     05  WS-I                      PIC 9(03) COMP.
001080     05  WS-J                      PIC 9(03) COMP.
001090     05  WS-K                      PIC 9(03) COMP.
001100     05  WS-N                      PIC 9(02) COMP.
001110*----------------------------------------------------------------
001120*    SCORING / FILTER SWITCHES AND SCRATCH FIELDS
001130*----------------------------------------------------------------
001140 01  WS-SCORING-SWITCHES.
001150     05  WS-UNIV-RATED-SW          PIC X(01) VALUE 'N'.
001160         88  WS-UNIV-HAS-RATING    VALUE 'Y'.
001170     05  WS-STATS-FIRST-SW         PIC X(01) VALUE 'N'.
001180     05  WS-CUSTOM-WEIGHT-SWITCH   PIC X(01) VALUE 'N'.
001190 01  WS-MEDIAN-WORK-AREA.
001200     05  WS-MEDIAN-RESULT          PIC S9(03)V9(04).
001210     05  WS-MEDIAN-RET12M          PIC S9(03)V9(04).
001220     05  WS-MEDIAN-RET36M          PIC S9(03)V9(04).
001230     05  WS-MEDIAN-RET60M          PIC S9(03)V9(04).
001240     05  WS-MEDIAN-SHARPE          PIC S9(03)V9(04).
001250     05  WS-MEDIAN-FEE-TER         PIC S9(03)V9(04).
001260 01  WS-SCORE-WORK-AREA.
001270     05  WS-CRIT-VALUE             PIC S9(03)V9(04).
001280     05  WS-NORM-VALUE             PIC S9V9(04).
001290     05  WS-MAX-RAW-SCORE          PIC S9V9(04).
001300 PROCEDURE DIVISION.
001310 0000-MAIN-CONTROL.
001320     PERFORM 0100-INITIALIZE.
001330     PERFORM 0500-READ-CLIENT-PROFILE.
001340     PERFORM 0600-DERIVE-PROFILE-FILTERS.
001350     PERFORM 1000-CLEAN-FUND-MASTER THRU 1000-EXIT.
001360     PERFORM 1900-TEST-RATING-AVAILABLE.
001370     PERFORM 2000-APPLY-FILTERS THRU 2000-EXIT.
001380     PERFORM 3000-SCORE-POPULATION THRU 3000-EXIT.
001390     CALL 'FUND-RECOMMEND-RPT' USING WS-FUND-WORK-TABLE
001400                           WS-RUN-COUNTERS
001410                           CLIENT-PROFILE-RECORD
001420                           WS-ACTIVE-WEIGHT-SET.
001430     STOP RUN.
001440*----------------------------------------------------------------
001450 0100-INITIALIZE.
001460     OPEN INPUT FUND-MASTER-FILE CLIENT-PROFILE-FILE.
001470     MOVE ZERO TO WS-UNIVERSE-COUNT WS-FILTERED-COUNT.
001480     MOVE ZERO TO WS-BEST-SCORE.
001490     PERFORM 0110-LOAD-WEIGHT-TABLE.
001500 0100-EXIT.
001510     EXIT.
001520*----------------------------------------------------------------
001530 0110-LOAD-WEIGHT-TABLE.
001540     MOVE 'conservador' TO WT-PROFILE-NAME(1).
001550     MOVE .10 TO WT-WEIGHT(1,1).  MOVE .15 TO WT-WEIGHT(1,2).
001560     MOVE .10 TO WT-WEIGHT(1,3).  MOVE .15 TO WT-WEIGHT(1,4).
001570     MOVE .25 TO WT-WEIGHT(1,5).  MOVE .15 TO WT-WEIGHT(1,6).
001580     MOVE .05 TO WT-WEIGHT(1,7).  MOVE .05 TO WT-WEIGHT(1,8).
001590     MOVE 'moderado' TO WT-PROFILE-NAME(2).
001600     MOVE .15 TO WT-WEIGHT(2,1).  MOVE .15 TO WT-WEIGHT(2,2).
001610     MOVE .10 TO WT-WEIGHT(2,3).  MOVE .20 TO WT-WEIGHT(2,4).
001620     MOVE .10 TO WT-WEIGHT(2,5).  MOVE .15 TO WT-WEIGHT(2,6).
001630     MOVE .10 TO WT-WEIGHT(2,7).  MOVE .05 TO WT-WEIGHT(2,8).
001640     MOVE 'agresivo' TO WT-PROFILE-NAME(3).
001650     MOVE .25 TO WT-WEIGHT(3,1).  MOVE .20 TO WT-WEIGHT(3,2).
001660     MOVE .15 TO WT-WEIGHT(3,3).  MOVE .15 TO WT-WEIGHT(3,4).
001670     MOVE .00 TO WT-WEIGHT(3,5).  MOVE .10 TO WT-WEIGHT(3,6).
001680     MOVE .10 TO WT-WEIGHT(3,7).  MOVE .05 TO WT-WEIGHT(3,8).
001690     MOVE 'esg' TO WT-PROFILE-NAME(4).
001700     MOVE .10 TO WT-WEIGHT(4,1).  MOVE .10 TO WT-WEIGHT(4,2).
001710     MOVE .10 TO WT-WEIGHT(4,3).  MOVE .15 TO WT-WEIGHT(4,4).
001720     MOVE .10 TO WT-WEIGHT(4,5).  MOVE .10 TO WT-WEIGHT(4,6).
001730     MOVE .10 TO WT-WEIGHT(4,7).  MOVE .25 TO WT-WEIGHT(4,8).
001740     MOVE 'largo_plazo' TO WT-PROFILE-NAME(5).
001750     MOVE .05 TO WT-WEIGHT(5,1).  MOVE .20 TO WT-WEIGHT(5,2).
001760     MOVE .30 TO WT-WEIGHT(5,3).  MOVE .15 TO WT-WEIGHT(5,4).
001770     MOVE .05 TO WT-WEIGHT(5,5).  MOVE .15 TO WT-WEIGHT(5,6).
001780     MOVE .05 TO WT-WEIGHT(5,7).  MOVE .05 TO WT-WEIGHT(5,8).
001790 0110-EXIT.
001800     EXIT.
001810*----------------------------------------------------------------
001820*    0500  READ THE SINGLE CLIENT-PROFILE PARAMETER RECORD
001830*----------------------------------------------------------------
001840 0500-READ-CLIENT-PROFILE.
001850     READ CLIENT-PROFILE-FILE
001860         AT END MOVE 10 TO CP-TOP-N
001870     END-READ.
001880     IF CP-TOP-N = ZERO
001890         MOVE 10 TO CP-TOP-N
001900     END-IF.
001910 0500-EXIT.
001920     EXIT.
001930*----------------------------------------------------------------
001940*    0600  BUILD THE FILTER-CRITERIA TABLE FROM THE PROFILE
001950*----------------------------------------------------------------
001960 0600-DERIVE-PROFILE-FILTERS.
001970     IF CP-INVESTMENT-AMT > ZERO
001980         SET FC-IDX TO FC-IX-MAX-MIN-BUY
001990         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002000         COMPUTE FC-NUMERIC-VALUE(FC-IDX) =
002010             CP-INVESTMENT-AMT * 1.10
002020     END-IF.
002030     IF CP-HORIZON-SHORT
002040         SET FC-IDX TO FC-IX-ASSET-TYPE
002050         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002060         MOVE 2 TO FC-LIST-COUNT(FC-IDX)
002070         MOVE 'Monetario' TO FC-LIST-ITEM(FC-IDX,1)
002080         MOVE 'Renta fija' TO FC-LIST-ITEM(FC-IDX,2)
002090         SET FC-IDX TO FC-IX-RISK-MAX
002100         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002110         MOVE 3 TO FC-NUMERIC-VALUE(FC-IDX)
002120     END-IF.
002130     IF CP-HORIZON-MEDIUM
002140         SET FC-IDX TO FC-IX-ASSET-TYPE
002150         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002160         MOVE 3 TO FC-LIST-COUNT(FC-IDX)
002170         MOVE 'Renta fija' TO FC-LIST-ITEM(FC-IDX,1)
002180         MOVE 'Mixtos' TO FC-LIST-ITEM(FC-IDX,2)
002190         MOVE 'Renta variable' TO FC-LIST-ITEM(FC-IDX,3)
002200         SET FC-IDX TO FC-IX-RISK-MAX
002210         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002220         MOVE 5 TO FC-NUMERIC-VALUE(FC-IDX)
002230     END-IF.
002240     IF CP-RISK-CONSERVATIVE
002250         SET FC-IDX TO FC-IX-RISK-MAX
002260         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002270         MOVE 3 TO FC-NUMERIC-VALUE(FC-IDX)
002280     END-IF.
002290     IF CP-RISK-MODERATE
002300         SET FC-IDX TO FC-IX-RISK-MIN
002310         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002320         MOVE 2 TO FC-NUMERIC-VALUE(FC-IDX)
002330         SET FC-IDX TO FC-IX-RISK-MAX
002340         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002350         MOVE 5 TO FC-NUMERIC-VALUE(FC-IDX)
002360     END-IF.
002370     IF CP-RISK-AGGRESSIVE
002380         SET FC-IDX TO FC-IX-RISK-MIN
002390         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002400         MOVE 4 TO FC-NUMERIC-VALUE(FC-IDX)
002410     END-IF.
002420     IF CP-ESG-PREF-YES
002430         SET FC-IDX TO FC-IX-SUSTAINABLE-ONLY
002440         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002450     END-IF.
002460     IF CP-PREF-CURRENCY NOT = SPACES
002470         SET FC-IDX TO FC-IX-CURRENCY
002480         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
002490         MOVE 1 TO FC-LIST-COUNT(FC-IDX)
002500         MOVE CP-PREF-CURRENCY TO FC-LIST-ITEM(FC-IDX,1)
002510     END-IF.
002520     IF CP-EXPLICIT-FILTERS-YES
002530         PERFORM 0680-DERIVE-EXPLICIT-FILTERS
002540     END-IF.
002550     PERFORM 0650-LOAD-ACTIVE-WEIGHTS.
002560 0600-EXIT.
002570     EXIT.
002580*----------------------------------------------------------------
002590 0650-LOAD-ACTIVE-WEIGHTS.
002600     IF WS-CUSTOM-WEIGHT-SWITCH = 'Y'
002610         SET WT-IDX TO 2
002620         PERFORM 0660-COPY-PRESET-WEIGHT
002630             VARYING WS-N FROM 1 BY 1 UNTIL WS-N > 8
002640     ELSE
002650         IF CP-CUSTOM-WEIGHTS-YES
002660             PERFORM 0670-COPY-CUSTOM-WEIGHT
002670                 VARYING WS-N FROM 1 BY 1 UNTIL WS-N > 8
002680         ELSE
002690             SET WT-IDX TO 2
002700             IF CP-PROFILE-CONSERVATIVE SET WT-IDX TO 1 END-IF
002710             IF CP-PROFILE-MODERATE     SET WT-IDX TO 2 END-IF
002720             IF CP-PROFILE-AGGRESSIVE   SET WT-IDX TO 3 END-IF
002730             IF CP-PROFILE-ESG          SET WT-IDX TO 4 END-IF
002740             IF CP-PROFILE-LONG-TERM    SET WT-IDX TO 5 END-IF
002750             PERFORM 0660-COPY-PRESET-WEIGHT
002760                 VARYING WS-N FROM 1 BY 1 UNTIL WS-N > 8
002770         END-IF
002780     END-IF.
002790 0650-EXIT.
002800     EXIT.
002810*----------------------------------------------------------------
002820 0660-COPY-PRESET-WEIGHT.
002830     MOVE WT-WEIGHT(WT-IDX,WS-N) TO AW-WEIGHT(WS-N).
002840 0660-EXIT.
002850     EXIT.
002860*----------------------------------------------------------------
002870 0670-COPY-CUSTOM-WEIGHT.
002880     MOVE CP-CUSTOM-WEIGHT(WS-N) TO AW-WEIGHT(WS-N).
002890 0670-EXIT.
002900     EXIT.
002910*----------------------------------------------------------------
002920*    0680  MERGE THE ADVISOR'S EXPLICIT SCREENING OVERRIDES ON
002930*    TOP OF THE PROFILE-DERIVED FILTER SET.  AN ITEM LEFT AT
002940*    ITS ZERO/SPACE SENTINEL IN CP-EXPLICIT-FILTER-AREA IS NOT
002950*    REQUESTED AND ITS CRITERION STAYS INACTIVE - TIP-313
002960*----------------------------------------------------------------
002970 0680-DERIVE-EXPLICIT-FILTERS.
002980     IF CP-XF-REGION-COUNT > ZERO
002990         SET FC-IDX TO FC-IX-REGION
003000         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003010         MOVE CP-XF-REGION-COUNT TO FC-LIST-COUNT(FC-IDX)
003020         PERFORM 0681-COPY-REGION-ITEM
003030             VARYING WS-N FROM 1 BY 1
003040             UNTIL WS-N > CP-XF-REGION-COUNT
003050     END-IF.
003060     IF CP-XF-RATING-MIN > ZERO
003070         SET FC-IDX TO FC-IX-RATING-MIN
003080         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003090         MOVE CP-XF-RATING-MIN TO FC-NUMERIC-VALUE(FC-IDX)
003100     END-IF.
003110     IF CP-XF-ACCUM-ONLY-YES
003120         SET FC-IDX TO FC-IX-ACCUMULATING-ONLY
003130         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003140     END-IF.
003150     IF CP-XF-DISTRIB-ONLY-YES
003160         SET FC-IDX TO FC-IX-DISTRIBUTING-ONLY
003170         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003180     END-IF.
003190     IF CP-XF-HEDGED-ONLY-YES
003200         SET FC-IDX TO FC-IX-HEDGED-ONLY
003210         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003220     END-IF.
003230     IF CP-XF-MAX-TER > ZERO
003240         SET FC-IDX TO FC-IX-MAX-TER
003250         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003260         MOVE CP-XF-MAX-TER TO FC-NUMERIC-VALUE(FC-IDX)
003270     END-IF.
003280     IF CP-XF-MIN-RET-12M NOT = ZERO
003290         SET FC-IDX TO FC-IX-MIN-RET-12M
003300         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003310         MOVE CP-XF-MIN-RET-12M TO FC-NUMERIC-VALUE(FC-IDX)
003320     END-IF.
003330     IF CP-XF-MIN-SHARPE NOT = ZERO
003340         SET FC-IDX TO FC-IX-MIN-SHARPE
003350         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003360         MOVE CP-XF-MIN-SHARPE TO FC-NUMERIC-VALUE(FC-IDX)
003370     END-IF.
003380     IF CP-XF-MANAGER-COUNT > ZERO
003390         SET FC-IDX TO FC-IX-MANAGER
003400         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003410         MOVE CP-XF-MANAGER-COUNT TO FC-LIST-COUNT(FC-IDX)
003420         PERFORM 0682-COPY-MANAGER-ITEM
003430             VARYING WS-N FROM 1 BY 1
003440             UNTIL WS-N > CP-XF-MANAGER-COUNT
003450     END-IF.
003460     IF CP-XF-MIN-AUM > ZERO
003470         SET FC-IDX TO FC-IX-MIN-AUM
003480         SET FC-IS-ACTIVE(FC-IDX) TO TRUE
003490         MOVE CP-XF-MIN-AUM TO FC-NUMERIC-VALUE(FC-IDX)
003500     END-IF.
003510 0680-EXIT.
003520     EXIT.
003530*----------------------------------------------------------------
003540 0681-COPY-REGION-ITEM.
003550     MOVE CP-XF-REGION-LIST(WS-N) TO FC-LIST-ITEM(FC-IDX,WS-N).
003560 0681-EXIT.
003570     EXIT.
003580*----------------------------------------------------------------
003590 0682-COPY-MANAGER-ITEM.
003600     MOVE CP-XF-MANAGER-LIST(WS-N) TO FC-LIST-ITEM(FC-IDX,WS-N).
003610 0682-EXIT.
003620     EXIT.
003630*----------------------------------------------------------------
003640*    1000  CLEANING PASS - READ AND PARSE THE FUND UNIVERSE
003650*----------------------------------------------------------------
003660 1000-CLEAN-FUND-MASTER.
003670     PERFORM 1010-READ-FUND-MASTER.
003680     PERFORM 1100-CLEAN-ONE-FUND
003690         UNTIL WS-AT-EOF OR WS-UNIVERSE-COUNT >= WS-MAX-FUNDS.
003700 1000-EXIT.
003710     EXIT.
003720*----------------------------------------------------------------
003730 1010-READ-FUND-MASTER.
003740     READ FUND-MASTER-FILE
003750         AT END SET WS-AT-EOF TO TRUE
003760     END-READ.
003770 1010-EXIT.
003780     EXIT.
003790*----------------------------------------------------------------
003800 1100-CLEAN-ONE-FUND.
003810     ADD 1 TO WS-UNIVERSE-COUNT.
003820     SET FW-IDX TO WS-UNIVERSE-COUNT.
003830     MOVE FM-FUND-ID      TO FW-FUND-ID(FW-IDX).
003840     MOVE FM-FUND-NAME    TO FW-FUND-NAME(FW-IDX).
003850     MOVE FM-FUND-MANAGER TO FW-FUND-MANAGER(FW-IDX).
003860     MOVE FM-ISIN         TO FW-ISIN(FW-IDX).
003870     MOVE FM-ASSET-TYPE   TO FW-ASSET-TYPE(FW-IDX).
003880     MOVE FM-REGION       TO FW-REGION(FW-IDX).
003890     MOVE FM-CURRENCY     TO FW-CURRENCY(FW-IDX).
003900     MOVE FM-DISTRIB-POLICY TO FW-DISTRIB-POLICY(FW-IDX).
003910     PERFORM 1110-PARSE-RISK-LEVEL.
003920     PERFORM 1120-PARSE-RATINGS.
003930     PERFORM 1130-PARSE-RETURN-AND-FEE-FIELDS.
003940     PERFORM 1140-PARSE-CURRENCY-FIELDS.
003950     PERFORM 1150-PARSE-HOLDERS.
003960     PERFORM 1160-DERIVE-YESNO-FLAGS.
003970     MOVE 'N' TO FW-PASS-FILTER-SW(FW-IDX).
003980     PERFORM 1010-READ-FUND-MASTER.
003990 1100-EXIT.
004000     EXIT.
004010*----------------------------------------------------------------
004020*    RISK LEVEL - INTEGER 1-7, NON-DIGIT TEXT MEANS ABSENT.  THE
004030*    EXTRACT LEAVES SINGLE-DIGIT VALUES SPACE-FILLED IN BYTE 2 OF
004040*    THE 2-BYTE SLOT, SO ONLY THE FIRST BYTE IS EVER SIGNIFICANT.
004050*----------------------------------------------------------------
004060 1110-PARSE-RISK-LEVEL.
004070     MOVE SPACE TO FW-NA-RISK(FW-IDX).
004080     MOVE ZERO TO FW-RISK-LEVEL(FW-IDX).
004090     IF FM-RISK-LEVEL-TX(1:1) IS NUMERIC AND
004100             FM-RISK-LEVEL-TX(1:1) NOT = SPACE
004110         MOVE FM-RISK-LEVEL-TX(1:1) TO FW-RISK-LEVEL(FW-IDX)
004120     ELSE
004130         MOVE 'Y' TO FW-NA-RISK(FW-IDX)
004140     END-IF.
004150 1110-EXIT.
004160     EXIT.
004170*----------------------------------------------------------------
004180*    MORNINGSTAR / SUSTAINABILITY RATING - INTEGER 1-5
004190*----------------------------------------------------------------
004200 1120-PARSE-RATINGS.
004210     MOVE SPACE TO FW-NA-MSTAR(FW-IDX) FW-NA-SUSTAIN(FW-IDX).
004220     MOVE ZERO TO FW-RATING-MSTAR(FW-IDX)
004230         FW-RATING-SUSTAIN(FW-IDX).
004240     IF FM-RATING-MSTAR-TX(1:1) IS NUMERIC AND
004250             FM-RATING-MSTAR-TX(1:1) NOT = SPACE
004260         MOVE FM-RATING-MSTAR-TX(1:1) TO FW-RATING-MSTAR(FW-IDX)
004270     ELSE
004280         MOVE 'Y' TO FW-NA-MSTAR(FW-IDX)
004290     END-IF.
004300     IF FM-RATING-SUSTAIN-TX(1:1) IS NUMERIC AND
004310             FM-RATING-SUSTAIN-TX(1:1) NOT = SPACE
004320         MOVE FM-RATING-SUSTAIN-TX(1:1)
004330             TO FW-RATING-SUSTAIN(FW-IDX)
004340     ELSE
004350         MOVE 'Y' TO FW-NA-SUSTAIN(FW-IDX)
004360     END-IF.
004370 1120-EXIT.
004380     EXIT.
004390*----------------------------------------------------------------
004400*    PERCENTAGE FIELDS - RETURNS, FEES, SHARPE, MAX-DRAWDOWN
004410*    "1,41%" -> STRIP '%', ',' BECOMES '.', DIVIDE BY 100
004420*----------------------------------------------------------------
004430 1130-PARSE-RETURN-AND-FEE-FIELDS.
004440     MOVE FM-RET-YTD-TX TO WS-PARSE-RAW.
004450     PERFORM 1135-PARSE-PERCENT-TEXT.
004460     MOVE WS-PARSE-RESULT TO FW-RET-YTD(FW-IDX).
004470     MOVE WS-PARSE-NA-SW TO FW-NA-RET-YTD(FW-IDX).
004480     MOVE FM-RET-12M-TX TO WS-PARSE-RAW.
004490     PERFORM 1135-PARSE-PERCENT-TEXT.
004500     MOVE WS-PARSE-RESULT TO FW-RET-12M(FW-IDX).
004510     MOVE WS-PARSE-NA-SW TO FW-NA-RET-12M(FW-IDX).
004520     MOVE FM-RET-36M-TX TO WS-PARSE-RAW.
004530     PERFORM 1135-PARSE-PERCENT-TEXT.
004540     MOVE WS-PARSE-RESULT TO FW-RET-36M(FW-IDX).
004550     MOVE WS-PARSE-NA-SW TO FW-NA-RET-36M(FW-IDX).
004560     MOVE FM-RET-60M-TX TO WS-PARSE-RAW.
004570     PERFORM 1135-PARSE-PERCENT-TEXT.
004580     MOVE WS-PARSE-RESULT TO FW-RET-60M(FW-IDX).
004590     MOVE WS-PARSE-NA-SW TO FW-NA-RET-60M(FW-IDX).
004600     MOVE FM-FEE-TER-TX TO WS-PARSE-RAW.
004610     PERFORM 1135-PARSE-PERCENT-TEXT.
004620     MOVE WS-PARSE-RESULT TO FW-FEE-TER(FW-IDX).
004630     MOVE WS-PARSE-NA-SW TO FW-NA-FEE-TER(FW-IDX).
004640     MOVE FM-FEE-MGMT-TX TO WS-PARSE-RAW.
004650     PERFORM 1135-PARSE-PERCENT-TEXT.
004660     MOVE WS-PARSE-RESULT TO FW-FEE-MGMT(FW-IDX).
004670     MOVE WS-PARSE-NA-SW TO FW-NA-FEE-MGMT(FW-IDX).
004680     MOVE FM-FEE-SUBSCR-TX TO WS-PARSE-RAW.
004690     PERFORM 1135-PARSE-PERCENT-TEXT.
004700     MOVE WS-PARSE-RESULT TO FW-FEE-SUBSCR(FW-IDX).
004710     MOVE WS-PARSE-NA-SW TO FW-NA-FEE-SUBSCR(FW-IDX).
004720     MOVE FM-FEE-REDEEM-TX TO WS-PARSE-RAW.
004730     PERFORM 1135-PARSE-PERCENT-TEXT.
004740     MOVE WS-PARSE-RESULT TO FW-FEE-REDEEM(FW-IDX).
004750     MOVE WS-PARSE-NA-SW TO FW-NA-FEE-REDEEM(FW-IDX).
004760     MOVE FM-SHARPE-TX TO WS-PARSE-RAW.
004770     PERFORM 1135-PARSE-PERCENT-TEXT.
004780     MOVE WS-PARSE-RESULT TO FW-SHARPE(FW-IDX).
004790     MOVE WS-PARSE-NA-SW TO FW-NA-SHARPE(FW-IDX).
004800     MOVE FM-MAX-DRAWDOWN-TX TO WS-PARSE-RAW.
004810     PERFORM 1135-PARSE-PERCENT-TEXT.
004820     MOVE WS-PARSE-RESULT TO FW-MAX-DRAWDOWN(FW-IDX).
004830     MOVE WS-PARSE-NA-SW TO FW-NA-DRAWDOWN(FW-IDX).
004840 1130-EXIT.
004850     EXIT.
004860*----------------------------------------------------------------
004870 1135-PARSE-PERCENT-TEXT.
004880     MOVE 'N' TO WS-PARSE-NA-SW.
004890     MOVE ZERO TO WS-PARSE-RESULT.
004900     MOVE SPACE TO WS-PARSE-SIGN.
004910     IF WS-PARSE-RAW = SPACES OR WS-PARSE-RAW = 'N/D'
004920         MOVE 'Y' TO WS-PARSE-NA-SW
004930     ELSE
004940         IF WS-PARSE-RAW IS NOT WS-SCAN-CLASS
004950             MOVE 'Y' TO WS-PARSE-NA-SW
004960         END-IF
004970     END-IF.
004980     IF WS-PARSE-IS-NA
004990         CONTINUE
005000     ELSE
005010         IF WS-PARSE-RAW(1:1) = '-'
005020             MOVE '-' TO WS-PARSE-SIGN
005030         END-IF
005040         UNSTRING WS-PARSE-RAW DELIMITED BY '%'
005050             INTO WS-PARSE-RAW
005060         MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-DEC-TEXT
005070         MOVE ZERO TO WS-PARSE-INT-LEN WS-PARSE-DEC-LEN
005080         UNSTRING WS-PARSE-RAW DELIMITED BY ','
005090             INTO WS-PARSE-INT-TEXT COUNT IN WS-PARSE-INT-LEN
005100                  WS-PARSE-DEC-TEXT COUNT IN WS-PARSE-DEC-LEN
005110         IF WS-PARSE-INT-TEXT(1:1) = '-'
005120             MOVE WS-PARSE-INT-TEXT(2:11) TO WS-PARSE-INT-TEXT
005130             SUBTRACT 1 FROM WS-PARSE-INT-LEN
005140         END-IF
005150*       ONLY THE POPULATED LEFT PORTION OF THE UNSTRING TARGET
005160*       IS EVER FILLED - THE REMAINDER STAYS SPACE-FILLED, SO
005170*       THE NUMERIC TEST IS LIMITED TO THE TRACKED LEN - TIP-310
005180         IF WS-PARSE-INT-LEN > ZERO AND
005190                 WS-PARSE-INT-TEXT(1:WS-PARSE-INT-LEN) IS NUMERIC
005200             MOVE WS-PARSE-INT-TEXT(1:WS-PARSE-INT-LEN)
005210                 TO WS-PARSE-INT-NUM
005220             IF WS-PARSE-DEC-LEN > ZERO AND
005230                 WS-PARSE-DEC-TEXT(1:WS-PARSE-DEC-LEN) IS NUMERIC
005240                 MOVE WS-PARSE-DEC-TEXT(1:WS-PARSE-DEC-LEN)
005250                     TO WS-PARSE-DEC-NUM
005260             ELSE
005270                 MOVE ZERO TO WS-PARSE-DEC-NUM
005280             END-IF
005290             COMPUTE WS-PARSE-RESULT ROUNDED =
005300                 (WS-PARSE-INT-NUM + (WS-PARSE-DEC-NUM / 100))
005310                  / 100
005320             IF WS-PARSE-SIGN = '-'
005330                 COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
005340             END-IF
005350         ELSE
005360             MOVE 'Y' TO WS-PARSE-NA-SW
005370         END-IF
005380     END-IF.
005390 1135-EXIT.
005400     EXIT.
005410*----------------------------------------------------------------
005420*    CURRENCY FIELDS - NAV, AUM-MILLIONS, MIN-FIRST-BUY AMOUNT
005430*    "1.000,00EUR..." -> REMOVE DOTS, ',' BECOMES '.'
005440*----------------------------------------------------------------
005450 1140-PARSE-CURRENCY-FIELDS.
005460     MOVE FM-NAV-TX TO WS-PARSE-RAW.
005470     PERFORM 1145-PARSE-CURRENCY-TEXT.
005480     MOVE WS-PARSE-RESULT TO FW-NAV(FW-IDX).
005490     MOVE WS-PARSE-NA-SW TO FW-NA-NAV(FW-IDX).
005500     MOVE FM-AUM-MILLIONS-TX TO WS-PARSE-RAW.
005510     PERFORM 1145-PARSE-CURRENCY-TEXT.
005520     MOVE WS-PARSE-RESULT TO FW-AUM-MILLIONS(FW-IDX).
005530     MOVE WS-PARSE-NA-SW TO FW-NA-AUM(FW-IDX).
005540     MOVE FM-MIN-BUY-AMOUNT-PART TO WS-PARSE-RAW.
005550     PERFORM 1145-PARSE-CURRENCY-TEXT.
005560     MOVE WS-PARSE-RESULT TO FW-MIN-FIRST-BUY(FW-IDX).
005570     MOVE WS-PARSE-NA-SW TO FW-NA-MIN-BUY(FW-IDX).
005580     PERFORM 1170-DERIVE-MONEDA-MINIMO.
005590 1140-EXIT.
005600     EXIT.
005610*----------------------------------------------------------------
005620 1145-PARSE-CURRENCY-TEXT.
005630     MOVE 'N' TO WS-PARSE-NA-SW.
005640     MOVE ZERO TO WS-PARSE-RESULT.
005650     MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-DEC-TEXT.
005660     IF WS-PARSE-RAW = SPACES OR WS-PARSE-RAW = 'N/D'
005670         MOVE 'Y' TO WS-PARSE-NA-SW
005680     ELSE
005690         MOVE 1 TO WS-PARSE-PTR
005700         MOVE ZERO TO WS-PARSE-LEN
005710         PERFORM 1146-SCAN-ONE-CURRENCY-CHAR
005720             UNTIL WS-PARSE-PTR > 20
005730*       WS-PARSE-LEN HOLDS THE COUNT OF DIGITS THE SCAN ACTUALLY
005740*       WROTE - THE REST OF THE FIELD IS STILL SPACE-FILLED FROM
005750*       THE INITIAL MOVE ABOVE, SO THE CLASS TEST MUST STOP AT
005760*       THE TRACKED LENGTH, NOT COVER THE WHOLE FIELD - TIP-310
005770         IF WS-PARSE-LEN > ZERO AND
005780                 WS-PARSE-INT-TEXT(1:WS-PARSE-LEN) IS NUMERIC
005790             MOVE WS-PARSE-INT-TEXT(1:WS-PARSE-LEN)
005800                 TO WS-PARSE-INT-NUM
005810             IF WS-PARSE-DEC-TEXT(1:2) IS NUMERIC AND
005820                     WS-PARSE-DEC-TEXT(1:2) NOT = SPACES
005830                 MOVE WS-PARSE-DEC-TEXT(1:2) TO WS-PARSE-DEC-NUM
005840             ELSE
005850                 MOVE ZERO TO WS-PARSE-DEC-NUM
005860             END-IF
005870             COMPUTE WS-PARSE-RESULT =
005880                 WS-PARSE-INT-NUM + (WS-PARSE-DEC-NUM / 100)
005890         ELSE
005900             MOVE 'Y' TO WS-PARSE-NA-SW
005910         END-IF
005920     END-IF.
005930 1145-EXIT.
005940     EXIT.
005950*----------------------------------------------------------------
005960 1146-SCAN-ONE-CURRENCY-CHAR.
005970     MOVE WS-PARSE-RAW(WS-PARSE-PTR:1)
005980         TO WS-PARSE-ONE-CHAR.
005990     IF WS-PARSE-ONE-CHAR IS NUMERIC
006000         ADD 1 TO WS-PARSE-LEN
006010         MOVE WS-PARSE-ONE-CHAR TO
006020             WS-PARSE-INT-TEXT(WS-PARSE-LEN:1)
006030     END-IF.
006040     IF WS-PARSE-ONE-CHAR = ','
006050         ADD 1 TO WS-PARSE-PTR
006060         MOVE WS-PARSE-RAW(WS-PARSE-PTR:2)
006070             TO WS-PARSE-DEC-TEXT
006080         MOVE 19 TO WS-PARSE-PTR
006090     END-IF.
006100     ADD 1 TO WS-PARSE-PTR.
006110 1146-EXIT.
006120     EXIT.
006130*----------------------------------------------------------------
006140*    MONEDA-MINIMO - CURRENCY CODE IMPLIED BY THE SYMBOL FOUND
006150*    ANYWHERE IN THE RAW MIN-FIRST-BUY TEXT
006160*----------------------------------------------------------------
006170 1170-DERIVE-MONEDA-MINIMO.
006180     MOVE 'Otra' TO FW-MONEDA-MINIMO(FW-IDX).
006190     MOVE 1 TO WS-PARSE-PTR.
006200     MOVE 'N' TO WS-PARSE-FOUND-SW.
006210     PERFORM 1171-SCAN-ONE-CURRENCY-SYMBOL
006220         UNTIL WS-PARSE-PTR > 20 OR WS-PARSE-FOUND.
006230 1170-EXIT.
006240     EXIT.
006250*----------------------------------------------------------------
006260 1171-SCAN-ONE-CURRENCY-SYMBOL.
006270     MOVE FM-MIN-FIRST-BUY-TX(WS-PARSE-PTR:1)
006280         TO WS-PARSE-ONE-CHAR.
006290     IF WS-PARSE-ONE-CHAR = '€'
006300         MOVE 'EUR ' TO FW-MONEDA-MINIMO(FW-IDX)
006310         MOVE 'Y' TO WS-PARSE-FOUND-SW
006320     END-IF.
006330     IF WS-PARSE-ONE-CHAR = '$'
006340         MOVE 'USD ' TO FW-MONEDA-MINIMO(FW-IDX)
006350         MOVE 'Y' TO WS-PARSE-FOUND-SW
006360     END-IF.
006370     ADD 1 TO WS-PARSE-PTR.
006380 1171-EXIT.
006390     EXIT.
006400*----------------------------------------------------------------
006410*    HOLDERS - "1.234" SPANISH THOUSANDS, NO DECIMAL PLACES
006420*----------------------------------------------------------------
006430 1150-PARSE-HOLDERS.
006440     MOVE 'N' TO FW-NA-HOLDERS(FW-IDX).
006450     MOVE ZERO TO FW-HOLDERS(FW-IDX).
006460     MOVE SPACES TO WS-PARSE-INT-TEXT.
006470     IF FM-HOLDERS-TX = SPACES OR FM-HOLDERS-TX = 'N/D'
006480         MOVE 'Y' TO FW-NA-HOLDERS(FW-IDX)
006490     ELSE
006500         MOVE 1 TO WS-PARSE-PTR
006510         MOVE ZERO TO WS-PARSE-LEN
006520         PERFORM 1151-SCAN-ONE-HOLDERS-CHAR
006530             UNTIL WS-PARSE-PTR > 12
006540*       SAME TRACKED-LENGTH CONVENTION AS 1145 ABOVE - TIP-310
006550         IF WS-PARSE-LEN > ZERO AND
006560                 WS-PARSE-INT-TEXT(1:WS-PARSE-LEN) IS NUMERIC
006570             MOVE WS-PARSE-INT-TEXT(1:WS-PARSE-LEN)
006580                 TO FW-HOLDERS(FW-IDX)
006590         ELSE
006600             MOVE 'Y' TO FW-NA-HOLDERS(FW-IDX)
006610         END-IF
006620     END-IF.
006630 1150-EXIT.
006640     EXIT.
006650*----------------------------------------------------------------
006660 1151-SCAN-ONE-HOLDERS-CHAR.
006670     MOVE FM-HOLDERS-TX(WS-PARSE-PTR:1)
006680         TO WS-PARSE-ONE-CHAR.
006690     IF WS-PARSE-ONE-CHAR IS NUMERIC
006700         ADD 1 TO WS-PARSE-LEN
006710         MOVE WS-PARSE-ONE-CHAR TO
006720             WS-PARSE-INT-TEXT(WS-PARSE-LEN:1)
006730     END-IF.
006740     ADD 1 TO WS-PARSE-PTR.
006750 1151-EXIT.
006760     EXIT.
006770*----------------------------------------------------------------
006780*    YES/NO DERIVED FLAGS - SUSTAINABLE, ACCUMULATING, HEDGED
006790*----------------------------------------------------------------
006800 1160-DERIVE-YESNO-FLAGS.
006810     MOVE 'N' TO FW-ES-SOSTENIBLE(FW-IDX).
006820     IF FM-SUSTAIN-PREF-YES
006830         MOVE 'Y' TO FW-ES-SOSTENIBLE(FW-IDX)
006840     END-IF.
006850     MOVE 'N' TO FW-ES-ACUMULADO(FW-IDX).
006860     IF FM-DISTRIB-ACUMULADO
006870         MOVE 'Y' TO FW-ES-ACUMULADO(FW-IDX)
006880     END-IF.
006890     MOVE 'N' TO FW-DIVISA-CUBIERTA(FW-IDX).
006900     IF FM-CCY-HEDGED-YES
006910         MOVE 'Y' TO FW-DIVISA-CUBIERTA(FW-IDX)
006920     END-IF.
006930 1160-EXIT.
006940     EXIT.
006950*----------------------------------------------------------------
006960*    1900  RULE 6 OF THE SCREENING CRITERIA APPLIES ONLY WHEN
006970*    AT LEAST ONE FUND IN THE UNIVERSE CARRIES A MORNINGSTAR
006980*    RATING - TESTED BEFORE THE FILTER PASS, NOT AFTER
006990*----------------------------------------------------------------
007000 1900-TEST-RATING-AVAILABLE.
007010     MOVE 'N' TO WS-UNIV-RATED-SW.
007020     PERFORM 1905-TEST-ONE-FUND-RATED
007030         VARYING FW-IDX FROM 1 BY 1
007040             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
007050 1900-EXIT.
007060     EXIT.
007070*----------------------------------------------------------------
007080 1905-TEST-ONE-FUND-RATED.
007090     IF FW-NA-MSTAR(FW-IDX) = 'N'
007100         MOVE 'Y' TO WS-UNIV-RATED-SW
007110     END-IF.
007120 1905-EXIT.
007130     EXIT.
007140*----------------------------------------------------------------
007150*    2000  FILTER PASS - TEST EVERY CLEANED FUND AGAINST EVERY
007160*    ACTIVE CRITERION; A FUND SURVIVES ONLY IF IT PASSES ALL
007170*----------------------------------------------------------------
007180 2000-APPLY-FILTERS.
007190     PERFORM 2010-APPLY-FILTERS-ONE-FUND
007200         VARYING FW-IDX FROM 1 BY 1
007210             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
007220 2000-EXIT.
007230     EXIT.
007240*----------------------------------------------------------------
007250 2010-APPLY-FILTERS-ONE-FUND.
007260     MOVE 'Y' TO FW-PASS-FILTER-SW(FW-IDX).
007270     PERFORM 2020-TEST-ACTIVE-CRITERION
007280         VARYING FC-IDX FROM 1 BY 1 UNTIL FC-IDX > 16.
007290     IF FW-PASSED-FILTER(FW-IDX)
007300         ADD 1 TO WS-FILTERED-COUNT
007310     END-IF.
007320 2010-EXIT.
007330     EXIT.
007340*----------------------------------------------------------------
007350 2020-TEST-ACTIVE-CRITERION.
007360     IF FC-IS-ACTIVE(FC-IDX)
007370         PERFORM 2050-TEST-ONE-CRITERION
007380         IF NOT WS-PARSE-FOUND
007390             MOVE 'N' TO FW-PASS-FILTER-SW(FW-IDX)
007400         END-IF
007410     END-IF.
007420 2020-EXIT.
007430     EXIT.
007440*----------------------------------------------------------------
007450*    2050  ONE CRITERION TEST - RESULT RETURNED IN
007460*    WS-PARSE-FOUND-SW ('Y' MEANS THE RECORD PASSES THIS TEST)
007470*----------------------------------------------------------------
007480 2050-TEST-ONE-CRITERION.
007490     MOVE 'Y' TO WS-PARSE-FOUND-SW.
007500     EVALUATE TRUE
007510         WHEN FC-IDX = FC-IX-ASSET-TYPE
007520             PERFORM 2051-TEST-IN-LIST
007530         WHEN FC-IDX = FC-IX-REGION
007540             PERFORM 2052-TEST-REGION-IN-LIST
007550         WHEN FC-IDX = FC-IX-CURRENCY
007560             PERFORM 2053-TEST-CURRENCY-IN-LIST
007570         WHEN FC-IDX = FC-IX-RISK-MIN
007580             IF FW-NA-RISK(FW-IDX) = 'Y' OR
007590                     FW-RISK-LEVEL(FW-IDX) <
007600                     FC-NUMERIC-VALUE(FC-IDX)
007610                 MOVE 'N' TO WS-PARSE-FOUND-SW
007620             END-IF
007630         WHEN FC-IDX = FC-IX-RISK-MAX
007640             IF FW-NA-RISK(FW-IDX) = 'Y' OR
007650                     FW-RISK-LEVEL(FW-IDX) >
007660                     FC-NUMERIC-VALUE(FC-IDX)
007670                 MOVE 'N' TO WS-PARSE-FOUND-SW
007680             END-IF
007690         WHEN FC-IDX = FC-IX-RATING-MIN
007700             PERFORM 2054-TEST-RATING-MIN
007710         WHEN FC-IDX = FC-IX-MAX-MIN-BUY
007720             IF FW-NA-MIN-BUY(FW-IDX) = 'N' AND
007730                     FW-MIN-FIRST-BUY(FW-IDX) >
007740                     FC-NUMERIC-VALUE(FC-IDX)
007750                 MOVE 'N' TO WS-PARSE-FOUND-SW
007760             END-IF
007770         WHEN FC-IDX = FC-IX-SUSTAINABLE-ONLY
007780             IF FW-ES-SOSTENIBLE(FW-IDX) NOT = 'Y'
007790                 MOVE 'N' TO WS-PARSE-FOUND-SW
007800             END-IF
007810         WHEN FC-IDX = FC-IX-ACCUMULATING-ONLY
007820             IF FW-ES-ACUMULADO(FW-IDX) NOT = 'Y'
007830                 MOVE 'N' TO WS-PARSE-FOUND-SW
007840             END-IF
007850         WHEN FC-IDX = FC-IX-DISTRIBUTING-ONLY
007860             IF FW-ES-ACUMULADO(FW-IDX) = 'Y'
007870                 MOVE 'N' TO WS-PARSE-FOUND-SW
007880             END-IF
007890         WHEN FC-IDX = FC-IX-HEDGED-ONLY
007900             IF FW-DIVISA-CUBIERTA(FW-IDX) NOT = 'Y'
007910                 MOVE 'N' TO WS-PARSE-FOUND-SW
007920             END-IF
007930         WHEN FC-IDX = FC-IX-MAX-TER
007940             IF FW-NA-FEE-TER(FW-IDX) = 'N' AND
007950                     FW-FEE-TER(FW-IDX) >
007960                     FC-NUMERIC-VALUE(FC-IDX)
007970                 MOVE 'N' TO WS-PARSE-FOUND-SW
007980             END-IF
007990         WHEN FC-IDX = FC-IX-MIN-RET-12M
008000             IF FW-NA-RET-12M(FW-IDX) = 'N' AND
008010                     FW-RET-12M(FW-IDX) <
008020                     FC-NUMERIC-VALUE(FC-IDX)
008030                 MOVE 'N' TO WS-PARSE-FOUND-SW
008040             END-IF
008050         WHEN FC-IDX = FC-IX-MIN-SHARPE
008060             IF FW-NA-SHARPE(FW-IDX) = 'N' AND
008070                     FW-SHARPE(FW-IDX) <
008080                     FC-NUMERIC-VALUE(FC-IDX)
008090                 MOVE 'N' TO WS-PARSE-FOUND-SW
008100             END-IF
008110         WHEN FC-IDX = FC-IX-MANAGER
008120             PERFORM 2055-TEST-MANAGER-IN-LIST
008130         WHEN FC-IDX = FC-IX-MIN-AUM
008140             IF FW-NA-AUM(FW-IDX) = 'N' AND
008150                     FW-AUM-MILLIONS(FW-IDX) <
008160                     FC-NUMERIC-VALUE(FC-IDX)
008170                 MOVE 'N' TO WS-PARSE-FOUND-SW
008180             END-IF
008190     END-EVALUATE.
008200 2050-EXIT.
008210     EXIT.
008220*----------------------------------------------------------------
008230 2051-TEST-IN-LIST.
008240     MOVE 'N' TO WS-PARSE-FOUND-SW.
008250     PERFORM 2056-TEST-ONE-ASSET-TYPE-ITEM
008260         VARYING WS-N FROM 1 BY 1
008270             UNTIL WS-N > FC-LIST-COUNT(FC-IDX).
008280 2051-EXIT.
008290     EXIT.
008300*----------------------------------------------------------------
008310 2052-TEST-REGION-IN-LIST.
008320     MOVE 'N' TO WS-PARSE-FOUND-SW.
008330     PERFORM 2057-TEST-ONE-REGION-ITEM
008340         VARYING WS-N FROM 1 BY 1
008350             UNTIL WS-N > FC-LIST-COUNT(FC-IDX).
008360 2052-EXIT.
008370     EXIT.
008380*----------------------------------------------------------------
008390 2053-TEST-CURRENCY-IN-LIST.
008400     MOVE 'N' TO WS-PARSE-FOUND-SW.
008410     PERFORM 2058-TEST-ONE-CURRENCY-ITEM
008420         VARYING WS-N FROM 1 BY 1
008430             UNTIL WS-N > FC-LIST-COUNT(FC-IDX).
008440 2053-EXIT.
008450     EXIT.
008460*----------------------------------------------------------------
008470 2054-TEST-RATING-MIN.
008480     IF WS-UNIV-HAS-RATING
008490         IF FW-NA-MSTAR(FW-IDX) = 'N' AND
008500                 FW-RATING-MSTAR(FW-IDX) <
008510                 FC-NUMERIC-VALUE(FC-IDX)
008520             MOVE 'N' TO WS-PARSE-FOUND-SW
008530         END-IF
008540     END-IF.
008550 2054-EXIT.
008560     EXIT.
008570*----------------------------------------------------------------
008580 2055-TEST-MANAGER-IN-LIST.
008590     MOVE 'N' TO WS-PARSE-FOUND-SW.
008600     PERFORM 2059-TEST-ONE-MANAGER-ITEM
008610         VARYING WS-N FROM 1 BY 1
008620             UNTIL WS-N > FC-LIST-COUNT(FC-IDX).
008630 2055-EXIT.
008640     EXIT.
008650*----------------------------------------------------------------
008660 2056-TEST-ONE-ASSET-TYPE-ITEM.
008670     IF FW-ASSET-TYPE(FW-IDX) = FC-LIST-ITEM(FC-IDX,WS-N)
008680         MOVE 'Y' TO WS-PARSE-FOUND-SW
008690     END-IF.
008700 2056-EXIT.
008710     EXIT.
008720*----------------------------------------------------------------
008730 2057-TEST-ONE-REGION-ITEM.
008740     IF FW-REGION(FW-IDX) = FC-LIST-ITEM(FC-IDX,WS-N)
008750         MOVE 'Y' TO WS-PARSE-FOUND-SW
008760     END-IF.
008770 2057-EXIT.
008780     EXIT.
008790*----------------------------------------------------------------
008800 2058-TEST-ONE-CURRENCY-ITEM.
008810     IF FW-CURRENCY(FW-IDX) = FC-LIST-ITEM(FC-IDX,WS-N)
008820         MOVE 'Y' TO WS-PARSE-FOUND-SW
008830     END-IF.
008840 2058-EXIT.
008850     EXIT.
008860*----------------------------------------------------------------
008870 2059-TEST-ONE-MANAGER-ITEM.
008880     IF FW-FUND-MANAGER(FW-IDX) = FC-LIST-ITEM(FC-IDX,WS-N)
008890         MOVE 'Y' TO WS-PARSE-FOUND-SW
008900     END-IF.
008910 2059-EXIT.
008920     EXIT.
008930*----------------------------------------------------------------
008940*    3000  SCORING PASS - OVER FILTERED FUNDS ONLY
008950*----------------------------------------------------------------
008960 3000-SCORE-POPULATION.
008970     PERFORM 3005-TEST-ANY-FUND-RATED.
008980     PERFORM 3010-IMPUTE-MISSING-VALUES.
008990     PERFORM 3008-COMPUTE-STATS-ONE-CRIT
009000         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 8.
009010     PERFORM 3009-NORMALIZE-ONE-IF-PASSED
009020         VARYING FW-IDX FROM 1 BY 1
009030             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009040     PERFORM 3180-RESCALE-SCORES.
009050 3000-EXIT.
009060     EXIT.
009070*----------------------------------------------------------------
009080 3005-TEST-ANY-FUND-RATED.
009090     MOVE 'N' TO CS-HAS-RATING-SW(7).
009100     PERFORM 3006-TEST-ONE-FOR-MSTAR-RATED
009110         VARYING FW-IDX FROM 1 BY 1
009120             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009130     MOVE 'N' TO CS-HAS-RATING-SW(8).
009140     PERFORM 3007-TEST-ONE-FOR-SUSTAIN-RATED
009150         VARYING FW-IDX FROM 1 BY 1
009160             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009170 3005-EXIT.
009180     EXIT.
009190*----------------------------------------------------------------
009200 3006-TEST-ONE-FOR-MSTAR-RATED.
009210     IF FW-PASSED-FILTER(FW-IDX) AND
009220             FW-NA-MSTAR(FW-IDX) = 'N'
009230         MOVE 'Y' TO CS-HAS-RATING-SW(7)
009240     END-IF.
009250 3006-EXIT.
009260     EXIT.
009270*----------------------------------------------------------------
009280 3007-TEST-ONE-FOR-SUSTAIN-RATED.
009290     IF FW-PASSED-FILTER(FW-IDX) AND
009300             FW-NA-SUSTAIN(FW-IDX) = 'N'
009310         MOVE 'Y' TO CS-HAS-RATING-SW(8)
009320     END-IF.
009330 3007-EXIT.
009340     EXIT.
009350*----------------------------------------------------------------
009360 3008-COMPUTE-STATS-ONE-CRIT.
009370     SET CS-IDX TO WS-K.
009380     IF AW-WEIGHT(WS-K) > ZERO
009390         PERFORM 3020-COMPUTE-STATS-FOR-CRITERION THRU 3020-EXIT
009400     END-IF.
009410 3008-EXIT.
009420     EXIT.
009430*----------------------------------------------------------------
009440 3009-NORMALIZE-ONE-IF-PASSED.
009450     IF FW-PASSED-FILTER(FW-IDX)
009460         PERFORM 3100-NORMALIZE-ONE-FUND THRU 3100-EXIT
009470     END-IF.
009480 3009-EXIT.
009490     EXIT.
009500*----------------------------------------------------------------
009510*    3010  IMPUTE MISSING VALUES BEFORE STATISTICS ARE TAKEN
009520*----------------------------------------------------------------
009530 3010-IMPUTE-MISSING-VALUES.
009540     PERFORM 3011-MEDIAN-IMPUTE-ONE-FIELD.
009550 3010-EXIT.
009560     EXIT.
009570*----------------------------------------------------------------
009580 3011-MEDIAN-IMPUTE-ONE-FIELD.
009590     PERFORM 3012-IMPUTE-RETURNS.
009600     PERFORM 3013-IMPUTE-SHARPE.
009610     PERFORM 3014-IMPUTE-RISK.
009620     PERFORM 3015-IMPUTE-FEES.
009630     PERFORM 3016-IMPUTE-RATINGS.
009640 3011-EXIT.
009650     EXIT.
009660*----------------------------------------------------------------
009670 3012-IMPUTE-RETURNS.
009680     PERFORM 3090-MEDIAN-RET12M.
009690     PERFORM 3091-MEDIAN-RET36M.
009700     PERFORM 3092-MEDIAN-RET60M.
009710 3012-EXIT.
009720     EXIT.
009730*----------------------------------------------------------------
009740 3090-MEDIAN-RET12M.
009750     MOVE ZERO TO WS-MEDIAN-SCRATCH-COUNT.
009760     PERFORM 3200-BUILD-ONE-RET12M-SCRATCH
009770         VARYING FW-IDX FROM 1 BY 1
009780             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009790     PERFORM 3095-SORT-MEDIAN-SCRATCH.
009800     PERFORM 3096-SET-MEDIAN-VALUE.
009810     MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-RET12M.
009820     PERFORM 3205-BACKFILL-ONE-RET12M
009830         VARYING FW-IDX FROM 1 BY 1
009840             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009850 3090-EXIT.
009860     EXIT.
009870*----------------------------------------------------------------
009880 3091-MEDIAN-RET36M.
009890     MOVE ZERO TO WS-MEDIAN-SCRATCH-COUNT.
009900     PERFORM 3210-BUILD-ONE-RET36M-SCRATCH
009910         VARYING FW-IDX FROM 1 BY 1
009920             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009930     PERFORM 3095-SORT-MEDIAN-SCRATCH.
009940     PERFORM 3096-SET-MEDIAN-VALUE.
009950     MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-RET36M.
009960     PERFORM 3215-BACKFILL-ONE-RET36M
009970         VARYING FW-IDX FROM 1 BY 1
009980             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
009990 3091-EXIT.
010000     EXIT.
010010*----------------------------------------------------------------
010020 3092-MEDIAN-RET60M.
010030     MOVE ZERO TO WS-MEDIAN-SCRATCH-COUNT.
010040     PERFORM 3220-BUILD-ONE-RET60M-SCRATCH
010050         VARYING FW-IDX FROM 1 BY 1
010060             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010070     PERFORM 3095-SORT-MEDIAN-SCRATCH.
010080     PERFORM 3096-SET-MEDIAN-VALUE.
010090     MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-RET60M.
010100     PERFORM 3225-BACKFILL-ONE-RET60M
010110         VARYING FW-IDX FROM 1 BY 1
010120             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010130 3092-EXIT.
010140     EXIT.
010150*----------------------------------------------------------------
010160 3013-IMPUTE-SHARPE.
010170     MOVE ZERO TO WS-MEDIAN-SCRATCH-COUNT.
010180     PERFORM 3230-BUILD-ONE-SHARPE-SCRATCH
010190         VARYING FW-IDX FROM 1 BY 1
010200             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010210     PERFORM 3095-SORT-MEDIAN-SCRATCH.
010220     PERFORM 3096-SET-MEDIAN-VALUE.
010230     MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-SHARPE.
010240     PERFORM 3235-BACKFILL-ONE-SHARPE
010250         VARYING FW-IDX FROM 1 BY 1
010260             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010270 3013-EXIT.
010280     EXIT.
010290*----------------------------------------------------------------
010300*    LOW-RISK - MISSING RISK LEVEL IMPUTED WITH THE CONSTANT 4
010310*----------------------------------------------------------------
010320 3014-IMPUTE-RISK.
010330     PERFORM 3240-IMPUTE-ONE-RISK-IF-NA
010340         VARYING FW-IDX FROM 1 BY 1
010350             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010360 3014-EXIT.
010370     EXIT.
010380*----------------------------------------------------------------
010390 3015-IMPUTE-FEES.
010400     MOVE ZERO TO WS-MEDIAN-SCRATCH-COUNT.
010410     PERFORM 3250-BUILD-ONE-FEE-TER-SCRATCH
010420         VARYING FW-IDX FROM 1 BY 1
010430             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010440     PERFORM 3095-SORT-MEDIAN-SCRATCH.
010450     PERFORM 3096-SET-MEDIAN-VALUE.
010460     MOVE WS-MEDIAN-RESULT TO WS-MEDIAN-FEE-TER.
010470     PERFORM 3255-BACKFILL-ONE-FEE-TER
010480         VARYING FW-IDX FROM 1 BY 1
010490             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
010500 3015-EXIT.
010510     EXIT.
010520*----------------------------------------------------------------
010530*    RATINGS - WHEN NO FUND IN THE POPULATION IS RATED THE
010540*    NEUTRAL/PROXY RULES APPLY; MISSING IMPUTED WITH 3
010550*----------------------------------------------------------------
010560 3016-IMPUTE-RATINGS.
010570     IF CS-HAS-RATING(7)
010580         PERFORM 3260-BACKFILL-ONE-MSTAR-RATING
010590             VARYING FW-IDX FROM 1 BY 1
010600                 UNTIL FW-IDX > WS-UNIVERSE-COUNT
010610     END-IF.
010620     IF CS-HAS-RATING(8)
010630         MOVE ZERO TO WS-MEDIAN-SCRATCH-COUNT
010640         PERFORM 3265-BUILD-ONE-SUSTAIN-SCRATCH
010650             VARYING FW-IDX FROM 1 BY 1
010660                 UNTIL FW-IDX > WS-UNIVERSE-COUNT
010670         PERFORM 3095-SORT-MEDIAN-SCRATCH
010680         PERFORM 3096-SET-MEDIAN-VALUE
010690         PERFORM 3270-BACKFILL-ONE-SUSTAIN-RATING
010700             VARYING FW-IDX FROM 1 BY 1
010710                 UNTIL FW-IDX > WS-UNIVERSE-COUNT
010720     END-IF.
010730 3016-EXIT.
010740     EXIT.
010750*----------------------------------------------------------------
010760*    3095  IN-CORE EXCHANGE SORT OF THE MEDIAN SCRATCH TABLE
010770*----------------------------------------------------------------
010780 3095-SORT-MEDIAN-SCRATCH.
010790     IF WS-MEDIAN-SCRATCH-COUNT > 1
010800         PERFORM 3097-COMPARE-AND-SWAP-MEDIAN
010810             VARYING WS-I FROM 1 BY 1
010820                 UNTIL WS-I >= WS-MEDIAN-SCRATCH-COUNT
010830             AFTER WS-J FROM 1 BY 1
010840                 UNTIL WS-J > WS-MEDIAN-SCRATCH-COUNT - WS-I
010850     END-IF.
010860 3095-EXIT.
010870     EXIT.
010880*----------------------------------------------------------------
010890 3097-COMPARE-AND-SWAP-MEDIAN.
010900     IF MS-VALUE(WS-J) > MS-VALUE(WS-J + 1)
010910         MOVE MS-VALUE(WS-J) TO WS-PARSE-RESULT
010920         MOVE MS-VALUE(WS-J + 1) TO MS-VALUE(WS-J)
010930         MOVE WS-PARSE-RESULT TO MS-VALUE(WS-J + 1)
010940     END-IF.
010950 3097-EXIT.
010960     EXIT.
010970*----------------------------------------------------------------
010980*    3096  MEDIAN OF THE SORTED SCRATCH TABLE - EVEN COUNT
010990*    AVERAGES THE TWO MIDDLE VALUES
011000*----------------------------------------------------------------
011010 3096-SET-MEDIAN-VALUE.
011020     IF WS-MEDIAN-SCRATCH-COUNT = ZERO
011030         MOVE ZERO TO WS-MEDIAN-RESULT
011040     ELSE
011050         COMPUTE WS-I = WS-MEDIAN-SCRATCH-COUNT / 2
011060         IF (WS-MEDIAN-SCRATCH-COUNT / 2) * 2 =
011070                 WS-MEDIAN-SCRATCH-COUNT
011080             COMPUTE WS-MEDIAN-RESULT ROUNDED =
011090                 (MS-VALUE(WS-I) + MS-VALUE(WS-I + 1)) / 2
011100         ELSE
011110             COMPUTE WS-I = (WS-MEDIAN-SCRATCH-COUNT / 2) + 1
011120             MOVE MS-VALUE(WS-I) TO WS-MEDIAN-RESULT
011130         END-IF
011140     END-IF.
011150 3096-EXIT.
011160     EXIT.
011170*----------------------------------------------------------------
011180*    3020  MIN/MAX OVER THE POST-IMPUTATION POPULATION FOR ONE
011190*    SCORED CRITERION (CS-IDX DRIVES WHICH FW- FIELD IS USED)
011200*----------------------------------------------------------------
011210 3020-COMPUTE-STATS-FOR-CRITERION.
011220     MOVE 'N' TO WS-STATS-FIRST-SW.
011230     PERFORM 3280-ACCUM-STATS-ONE-FUND
011240         VARYING FW-IDX FROM 1 BY 1
011250             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
011260 3020-EXIT.
011270     EXIT.
011280*----------------------------------------------------------------
011290 3025-PICK-CRITERION-VALUE.
011300     EVALUATE CS-IDX
011310         WHEN 1 MOVE FW-RET-12M(FW-IDX) TO WS-CRIT-VALUE
011320         WHEN 2 MOVE FW-RET-36M(FW-IDX) TO WS-CRIT-VALUE
011330         WHEN 3 MOVE FW-RET-60M(FW-IDX) TO WS-CRIT-VALUE
011340         WHEN 4 MOVE FW-SHARPE(FW-IDX)  TO WS-CRIT-VALUE
011350         WHEN 5 MOVE FW-RISK-LEVEL(FW-IDX) TO WS-CRIT-VALUE
011360         WHEN 6 MOVE FW-FEE-TER(FW-IDX) TO WS-CRIT-VALUE
011370         WHEN 7 MOVE FW-RATING-MSTAR(FW-IDX) TO WS-CRIT-VALUE
011380         WHEN 8 MOVE FW-RATING-SUSTAIN(FW-IDX) TO WS-CRIT-VALUE
011390     END-EVALUATE.
011400 3025-EXIT.
011410     EXIT.
011420*----------------------------------------------------------------
011430*    3100  NORMALIZE, WEIGHT AND ACCUMULATE ONE FUND'S SCORE
011440*----------------------------------------------------------------
011450 3100-NORMALIZE-ONE-FUND.
011460     MOVE ZERO TO FW-RAW-SCORE(FW-IDX).
011470     PERFORM 3105-NORMALIZE-ONE-COMPONENT-IF-WT
011480         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 8.
011490 3100-EXIT.
011500     EXIT.
011510*----------------------------------------------------------------
011520 3105-NORMALIZE-ONE-COMPONENT-IF-WT.
011530     SET CS-IDX TO WS-K.
011540     IF AW-WEIGHT(WS-K) > ZERO
011550         PERFORM 3110-NORMALIZE-ONE-COMPONENT
011560     ELSE
011570         MOVE ZERO TO FW-CONTRIB(FW-IDX,WS-K)
011580     END-IF.
011590 3105-EXIT.
011600     EXIT.
011610*----------------------------------------------------------------
011620 3110-NORMALIZE-ONE-COMPONENT.
011630     EVALUATE WS-K
011640         WHEN 7
011650             PERFORM 3120-COMPONENT-RATING
011660         WHEN 8
011670             PERFORM 3130-COMPONENT-SUSTAIN
011680         WHEN OTHER
011690             PERFORM 3025-PICK-CRITERION-VALUE
011700             PERFORM 3140-MIN-MAX-NORMALIZE
011710             IF WS-K = 5 OR WS-K = 6
011720                 COMPUTE WS-NORM-VALUE = 1 - WS-NORM-VALUE
011730             END-IF
011740             PERFORM 3150-ACCUMULATE-COMPONENT
011750     END-EVALUATE.
011760 3110-EXIT.
011770     EXIT.
011780*----------------------------------------------------------------
011790 3120-COMPONENT-RATING.
011800     IF NOT CS-HAS-RATING(7)
011810         MOVE .5 TO WS-NORM-VALUE
011820     ELSE
011830         MOVE FW-RATING-MSTAR(FW-IDX) TO WS-CRIT-VALUE
011840         PERFORM 3140-MIN-MAX-NORMALIZE
011850     END-IF.
011860     PERFORM 3150-ACCUMULATE-COMPONENT.
011870 3120-EXIT.
011880     EXIT.
011890*----------------------------------------------------------------
011900 3130-COMPONENT-SUSTAIN.
011910     IF NOT CS-HAS-RATING(8)
011920         IF FW-ES-SOSTENIBLE(FW-IDX) = 'Y'
011930             MOVE 1 TO WS-NORM-VALUE
011940         ELSE
011950             MOVE ZERO TO WS-NORM-VALUE
011960         END-IF
011970     ELSE
011980         MOVE FW-RATING-SUSTAIN(FW-IDX) TO WS-CRIT-VALUE
011990         PERFORM 3140-MIN-MAX-NORMALIZE
012000     END-IF.
012010     PERFORM 3150-ACCUMULATE-COMPONENT.
012020 3130-EXIT.
012030     EXIT.
012040*----------------------------------------------------------------
012050 3140-MIN-MAX-NORMALIZE.
012060     IF CS-MAX(CS-IDX) = CS-MIN(CS-IDX)
012070         MOVE .5 TO WS-NORM-VALUE
012080     ELSE
012090         COMPUTE WS-NORM-VALUE ROUNDED =
012100             (WS-CRIT-VALUE - CS-MIN(CS-IDX)) /
012110             (CS-MAX(CS-IDX) - CS-MIN(CS-IDX))
012120     END-IF.
012130 3140-EXIT.
012140     EXIT.
012150*----------------------------------------------------------------
012160 3150-ACCUMULATE-COMPONENT.
012170     COMPUTE FW-CONTRIB(FW-IDX,WS-K) ROUNDED =
012180         WS-NORM-VALUE * AW-WEIGHT(WS-K) * 100.
012190     COMPUTE FW-RAW-SCORE(FW-IDX) =
012200         FW-RAW-SCORE(FW-IDX) +
012210         (WS-NORM-VALUE * AW-WEIGHT(WS-K)).
012220 3150-EXIT.
012230     EXIT.
012240*----------------------------------------------------------------
012250*    3180  RESCALE EVERY RAW SCORE TO 0-100 OF THE POPULATION
012260*    MAXIMUM; THE BEST FUND IN THE POPULATION SCORES 100.00
012270*----------------------------------------------------------------
012280 3180-RESCALE-SCORES.
012290     MOVE ZERO TO WS-MAX-RAW-SCORE.
012300     PERFORM 3290-RESCALE-FIND-MAX-ONE-FUND
012310         VARYING FW-IDX FROM 1 BY 1
012320             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
012330     PERFORM 3295-RESCALE-SET-SCORE-ONE-FUND
012340         VARYING FW-IDX FROM 1 BY 1
012350             UNTIL FW-IDX > WS-UNIVERSE-COUNT.
012360 3180-EXIT.
012370     EXIT.
012380*----------------------------------------------------------------
012390 3200-BUILD-ONE-RET12M-SCRATCH.
012400     IF FW-PASSED-FILTER(FW-IDX) AND
012410             FW-NA-RET-12M(FW-IDX) = 'N'
012420         ADD 1 TO WS-MEDIAN-SCRATCH-COUNT
012430         SET MS-IDX TO WS-MEDIAN-SCRATCH-COUNT
012440         MOVE FW-RET-12M(FW-IDX) TO MS-VALUE(MS-IDX)
012450     END-IF.
012460 3200-EXIT.
012470     EXIT.
012480*----------------------------------------------------------------
012490 3205-BACKFILL-ONE-RET12M.
012500     IF FW-PASSED-FILTER(FW-IDX) AND
012510             FW-NA-RET-12M(FW-IDX) = 'Y'
012520         MOVE WS-MEDIAN-RET12M TO FW-RET-12M(FW-IDX)
012530     END-IF.
012540 3205-EXIT.
012550     EXIT.
012560*----------------------------------------------------------------
012570 3210-BUILD-ONE-RET36M-SCRATCH.
012580     IF FW-PASSED-FILTER(FW-IDX) AND
012590             FW-NA-RET-36M(FW-IDX) = 'N'
012600         ADD 1 TO WS-MEDIAN-SCRATCH-COUNT
012610         SET MS-IDX TO WS-MEDIAN-SCRATCH-COUNT
012620         MOVE FW-RET-36M(FW-IDX) TO MS-VALUE(MS-IDX)
012630     END-IF.
012640 3210-EXIT.
012650     EXIT.
012660*----------------------------------------------------------------
012670 3215-BACKFILL-ONE-RET36M.
012680     IF FW-PASSED-FILTER(FW-IDX) AND
012690             FW-NA-RET-36M(FW-IDX) = 'Y'
012700         MOVE WS-MEDIAN-RET36M TO FW-RET-36M(FW-IDX)
012710     END-IF.
012720 3215-EXIT.
012730     EXIT.
012740*----------------------------------------------------------------
012750 3220-BUILD-ONE-RET60M-SCRATCH.
012760     IF FW-PASSED-FILTER(FW-IDX) AND
012770             FW-NA-RET-60M(FW-IDX) = 'N'
012780         ADD 1 TO WS-MEDIAN-SCRATCH-COUNT
012790         SET MS-IDX TO WS-MEDIAN-SCRATCH-COUNT
012800         MOVE FW-RET-60M(FW-IDX) TO MS-VALUE(MS-IDX)
012810     END-IF.
012820 3220-EXIT.
012830     EXIT.
012840*----------------------------------------------------------------
012850 3225-BACKFILL-ONE-RET60M.
012860     IF FW-PASSED-FILTER(FW-IDX) AND
012870             FW-NA-RET-60M(FW-IDX) = 'Y'
012880         MOVE WS-MEDIAN-RET60M TO FW-RET-60M(FW-IDX)
012890     END-IF.
012900 3225-EXIT.
012910     EXIT.
012920*----------------------------------------------------------------
012930 3230-BUILD-ONE-SHARPE-SCRATCH.
012940     IF FW-PASSED-FILTER(FW-IDX) AND
012950             FW-NA-SHARPE(FW-IDX) = 'N'
012960         ADD 1 TO WS-MEDIAN-SCRATCH-COUNT
012970         SET MS-IDX TO WS-MEDIAN-SCRATCH-COUNT
012980         MOVE FW-SHARPE(FW-IDX) TO MS-VALUE(MS-IDX)
012990     END-IF.
013000 3230-EXIT.
013010     EXIT.
013020*----------------------------------------------------------------
013030 3235-BACKFILL-ONE-SHARPE.
013040     IF FW-PASSED-FILTER(FW-IDX) AND
013050             FW-NA-SHARPE(FW-IDX) = 'Y'
013060         MOVE WS-MEDIAN-SHARPE TO FW-SHARPE(FW-IDX)
013070     END-IF.
013080 3235-EXIT.
013090     EXIT.
013100*----------------------------------------------------------------
013110 3240-IMPUTE-ONE-RISK-IF-NA.
013120     IF FW-PASSED-FILTER(FW-IDX) AND
013130             FW-NA-RISK(FW-IDX) = 'Y'
013140         MOVE 4 TO FW-RISK-LEVEL(FW-IDX)
013150     END-IF.
013160 3240-EXIT.
013170     EXIT.
013180*----------------------------------------------------------------
013190 3250-BUILD-ONE-FEE-TER-SCRATCH.
013200     IF FW-PASSED-FILTER(FW-IDX) AND
013210             FW-NA-FEE-TER(FW-IDX) = 'N'
013220         ADD 1 TO WS-MEDIAN-SCRATCH-COUNT
013230         SET MS-IDX TO WS-MEDIAN-SCRATCH-COUNT
013240         MOVE FW-FEE-TER(FW-IDX) TO MS-VALUE(MS-IDX)
013250     END-IF.
013260 3250-EXIT.
013270     EXIT.
013280*----------------------------------------------------------------
013290 3255-BACKFILL-ONE-FEE-TER.
013300     IF FW-PASSED-FILTER(FW-IDX) AND
013310             FW-NA-FEE-TER(FW-IDX) = 'Y'
013320         MOVE WS-MEDIAN-FEE-TER TO FW-FEE-TER(FW-IDX)
013330     END-IF.
013340 3255-EXIT.
013350     EXIT.
013360*----------------------------------------------------------------
013370 3260-BACKFILL-ONE-MSTAR-RATING.
013380     IF FW-PASSED-FILTER(FW-IDX) AND
013390             FW-NA-MSTAR(FW-IDX) = 'Y'
013400         MOVE 3 TO FW-RATING-MSTAR(FW-IDX)
013410     END-IF.
013420 3260-EXIT.
013430     EXIT.
013440*----------------------------------------------------------------
013450 3265-BUILD-ONE-SUSTAIN-SCRATCH.
013460     IF FW-PASSED-FILTER(FW-IDX) AND
013470             FW-NA-SUSTAIN(FW-IDX) = 'N'
013480         ADD 1 TO WS-MEDIAN-SCRATCH-COUNT
013490         SET MS-IDX TO WS-MEDIAN-SCRATCH-COUNT
013500         MOVE FW-RATING-SUSTAIN(FW-IDX) TO
013510             MS-VALUE(MS-IDX)
013520     END-IF.
013530 3265-EXIT.
013540     EXIT.
013550*----------------------------------------------------------------
013560 3270-BACKFILL-ONE-SUSTAIN-RATING.
013570     IF FW-PASSED-FILTER(FW-IDX) AND
013580             FW-NA-SUSTAIN(FW-IDX) = 'Y'
013590         MOVE WS-MEDIAN-RESULT TO
013600             FW-RATING-SUSTAIN(FW-IDX)
013610     END-IF.
013620 3270-EXIT.
013630     EXIT.
013640*----------------------------------------------------------------
013650 3280-ACCUM-STATS-ONE-FUND.
013660     IF FW-PASSED-FILTER(FW-IDX)
013670         PERFORM 3025-PICK-CRITERION-VALUE
013680         IF WS-STATS-FIRST-SW = 'N'
013690             MOVE WS-CRIT-VALUE TO CS-MIN(CS-IDX)
013700             MOVE WS-CRIT-VALUE TO CS-MAX(CS-IDX)
013710             MOVE 'Y' TO WS-STATS-FIRST-SW
013720         ELSE
013730             IF WS-CRIT-VALUE < CS-MIN(CS-IDX)
013740                 MOVE WS-CRIT-VALUE TO CS-MIN(CS-IDX)
013750             END-IF
013760             IF WS-CRIT-VALUE > CS-MAX(CS-IDX)
013770                 MOVE WS-CRIT-VALUE TO CS-MAX(CS-IDX)
013780             END-IF
013790         END-IF
013800     END-IF.
013810 3280-EXIT.
013820     EXIT.
013830*----------------------------------------------------------------
013840 3290-RESCALE-FIND-MAX-ONE-FUND.
013850     IF FW-PASSED-FILTER(FW-IDX) AND
013860             FW-RAW-SCORE(FW-IDX) > WS-MAX-RAW-SCORE
013870         MOVE FW-RAW-SCORE(FW-IDX) TO WS-MAX-RAW-SCORE
013880     END-IF.
013890 3290-EXIT.
013900     EXIT.
013910*----------------------------------------------------------------
013920 3295-RESCALE-SET-SCORE-ONE-FUND.
013930     IF FW-PASSED-FILTER(FW-IDX)
013940         IF WS-MAX-RAW-SCORE = ZERO
013950             MOVE ZERO TO FW-FINAL-SCORE(FW-IDX)
013960         ELSE
013970             COMPUTE FW-FINAL-SCORE(FW-IDX) ROUNDED =
013980                 FW-RAW-SCORE(FW-IDX) /
013990                 WS-MAX-RAW-SCORE * 100
014000         END-IF
014010         IF FW-FINAL-SCORE(FW-IDX) > WS-BEST-SCORE
014020             MOVE FW-FINAL-SCORE(FW-IDX) TO WS-BEST-SCORE
014030         END-IF
014040     END-IF.
014050 3295-EXIT.
014060     EXIT.
