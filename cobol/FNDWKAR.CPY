000100****************************************************************
000110* FNDWKAR  -  FUND SELECTION WORKING STORAGE AREAS
000120* APPLICATION : RETAIL FUND SELECTION SUBSYSTEM (FSL)
000130* DESCRIPTION : SHARED WORKING-STORAGE TABLES USED BY THE
000140*    CLEANING, FILTER AND SCORING PARAGRAPHS OF FSL.SEL01
000150*    AND BY THE EXPLANATION LOGIC OF FSL.RPT01 - FUND WORK
000160*    TABLE, FILTER CRITERIA TABLE, WEIGHT PROFILE TABLE AND
000170*    POPULATION STATISTICS TABLE.
000180* COPY MEMBER : FNDWKAR
000190* MAINTENANCE :
000200*   02/14/1995  LKW  ORIGINAL LAYOUT - TIP-198 SCORE ENGINE
000210*   07/19/1996  LKW  ADDED CRITERION STATS TABLE - TIP-220
000220*   11/03/1998  GAP  Y2K REVIEW - NO DATE FIELDS HERE
000230*   06/21/2004  SDP  WIDENED FUND TABLE TO 200 - CR-1987
000240****************************************************************
000250 01  WS-FUND-SELECTION-CONSTANTS.
000260     05  WS-MAX-FUNDS                 PIC 9(03) VALUE 200.
000270     05  WS-MAX-CRITERIA              PIC 9(02) VALUE 16.
000280     05  WS-MAX-COMPONENTS            PIC 9(02) VALUE 08.
000290     05  WS-MAX-LIST-ITEMS            PIC 9(02) VALUE 05.
000300
000310*---------------------------------------------------------------
000320*    FUND WORK TABLE - ONE ENTRY PER FUND, CLEANED + SCORED
000330*---------------------------------------------------------------
000340 01  WS-FUND-WORK-TABLE.
000350     05  FW-ENTRY OCCURS 200 TIMES INDEXED BY FW-IDX.
000360         10  FW-FUND-ID               PIC X(10).
000370         10  FW-FUND-NAME             PIC X(50).
000380         10  FW-FUND-MANAGER          PIC X(30).
000390         10  FW-ISIN                  PIC X(12).
000400         10  FW-RISK-LEVEL            PIC 9(01).
000410         10  FW-RATING-MSTAR          PIC 9(01).
000420         10  FW-RATING-SUSTAIN        PIC 9(01).
000430         10  FW-RET-YTD               PIC S9(03)V9(04).
000440         10  FW-RET-12M               PIC S9(03)V9(04).
000450         10  FW-RET-36M               PIC S9(03)V9(04).
000460         10  FW-RET-60M               PIC S9(03)V9(04).
000470         10  FW-FEE-TER               PIC 9V9(04).
000480         10  FW-FEE-MGMT              PIC 9V9(04).
000490         10  FW-FEE-SUBSCR            PIC 9V9(04).
000500         10  FW-FEE-REDEEM            PIC 9V9(04).
000510         10  FW-SHARPE                PIC S9(03)V9(04).
000520         10  FW-MAX-DRAWDOWN          PIC S9(03)V9(04).
000530         10  FW-NAV                   PIC 9(09)V99.
000540         10  FW-AUM-MILLIONS          PIC 9(09)V99.
000550         10  FW-MIN-FIRST-BUY         PIC 9(09)V99.
000560         10  FW-HOLDERS               PIC 9(09).
000570         10  FW-ASSET-TYPE            PIC X(15).
000580         10  FW-REGION                PIC X(20).
000590         10  FW-CURRENCY              PIC X(03).
000600         10  FW-SUSTAIN-PREF-RAW      PIC X(02).
000610         10  FW-DISTRIB-POLICY        PIC X(11).
000620         10  FW-CCY-HEDGED-RAW        PIC X(02).
000630         10  FW-ES-SOSTENIBLE         PIC X(01).
000640         10  FW-ES-ACUMULADO          PIC X(01).
000650         10  FW-DIVISA-CUBIERTA       PIC X(01).
000660         10  FW-MONEDA-MINIMO         PIC X(04).
000670         10  FW-NA-FLAGS.
000680             15  FW-NA-RISK           PIC X(01).
000690             15  FW-NA-MSTAR          PIC X(01).
000700             15  FW-NA-SUSTAIN        PIC X(01).
000710             15  FW-NA-RET-YTD        PIC X(01).
000720             15  FW-NA-RET-12M        PIC X(01).
000730             15  FW-NA-RET-36M        PIC X(01).
000740             15  FW-NA-RET-60M        PIC X(01).
000750             15  FW-NA-FEE-TER        PIC X(01).
000760             15  FW-NA-FEE-MGMT       PIC X(01).
000770             15  FW-NA-FEE-SUBSCR     PIC X(01).
000780             15  FW-NA-FEE-REDEEM     PIC X(01).
000790             15  FW-NA-SHARPE         PIC X(01).
000800             15  FW-NA-DRAWDOWN       PIC X(01).
000810             15  FW-NA-NAV            PIC X(01).
000820             15  FW-NA-AUM            PIC X(01).
000830             15  FW-NA-MIN-BUY        PIC X(01).
000840             15  FW-NA-HOLDERS        PIC X(01).
000850         10  FW-PASS-FILTER-SW        PIC X(01).
000860             88  FW-PASSED-FILTER     VALUE 'Y'.
000870         10  FW-NORM-AREA.
000880             15  FW-NORM-RET12M       PIC S9V9(04).
000890             15  FW-NORM-RET36M       PIC S9V9(04).
000900             15  FW-NORM-RET60M       PIC S9V9(04).
000910             15  FW-NORM-SHARPE       PIC S9V9(04).
000920             15  FW-NORM-RISK         PIC S9V9(04).
000930             15  FW-NORM-FEE          PIC S9V9(04).
000940             15  FW-NORM-RATING       PIC S9V9(04).
000950             15  FW-NORM-SUSTAIN      PIC S9V9(04).
000960         10  FW-RAW-SCORE             PIC S9V9(04).
000970         10  FW-FINAL-SCORE           PIC 9(03)V99.
000980         10  FW-CONTRIB OCCURS 8 TIMES PIC 9(03)V99.
000990
001000*---------------------------------------------------------------
001010*    FILTER CRITERIA TABLE - 16 SCREENING CRITERIA, GENERIC
001020*    VALUE AREA REDEFINED FOR NUMERIC-THRESHOLD OR LIST USE
001030*---------------------------------------------------------------
001040 78  FC-IX-ASSET-TYPE           VALUE 01.
001050 78  FC-IX-REGION               VALUE 02.
001060 78  FC-IX-CURRENCY             VALUE 03.
001070 78  FC-IX-RISK-MIN             VALUE 04.
001080 78  FC-IX-RISK-MAX             VALUE 05.
001090 78  FC-IX-RATING-MIN           VALUE 06.
001100 78  FC-IX-MAX-MIN-BUY          VALUE 07.
001110 78  FC-IX-SUSTAINABLE-ONLY     VALUE 08.
001120 78  FC-IX-ACCUMULATING-ONLY    VALUE 09.
001130 78  FC-IX-DISTRIBUTING-ONLY    VALUE 10.
001140 78  FC-IX-HEDGED-ONLY          VALUE 11.
001150 78  FC-IX-MAX-TER              VALUE 12.
001160 78  FC-IX-MIN-RET-12M          VALUE 13.
001170 78  FC-IX-MIN-SHARPE           VALUE 14.
001180 78  FC-IX-MANAGER              VALUE 15.
001190 78  FC-IX-MIN-AUM              VALUE 16.
001200
001210 01  WS-FILTER-CRITERIA-TABLE.
001220     05  FC-ENTRY OCCURS 16 TIMES INDEXED BY FC-IDX.
001230         10  FC-ACTIVE-SW             PIC X(01) VALUE 'N'.
001240             88  FC-IS-ACTIVE          VALUE 'Y'.
001250         10  FC-VALUE-AREA             PIC X(152).
001260         10  FC-NUMERIC-VALUE REDEFINES
001270               FC-VALUE-AREA           PIC S9(09)V9(04).
001280         10  FC-LIST-VALUE REDEFINES
001290               FC-VALUE-AREA.
001300             15  FC-LIST-COUNT         PIC 9(02) COMP.
001310             15  FC-LIST-ITEM OCCURS 5 TIMES
001320                                       PIC X(30).
001330
001340*---------------------------------------------------------------
001350*    WEIGHT PROFILE TABLE - FIVE PRESET PROFILES, EIGHT
001360*    COMPONENTS EACH, PLUS THE ACTIVE SET USED BY SCORING
001370*---------------------------------------------------------------
001380 78  WT-IX-RET12M                VALUE 1.
001390 78  WT-IX-RET36M                VALUE 2.
001400 78  WT-IX-RET60M                VALUE 3.
001410 78  WT-IX-SHARPE                VALUE 4.
001420 78  WT-IX-LOWRISK                VALUE 5.
001430 78  WT-IX-LOWFEES                VALUE 6.
001440 78  WT-IX-RATING                 VALUE 7.
001450 78  WT-IX-SUSTAIN                VALUE 8.
001460
001470 01  WS-WEIGHT-PROFILE-TABLE.
001480     05  WT-PRESET-ENTRY OCCURS 5 TIMES INDEXED BY WT-IDX.
001490         10  WT-PROFILE-NAME           PIC X(11).
001500         10  WT-WEIGHT OCCURS 8 TIMES   PIC 9V99.
001510
001520 01  WS-ACTIVE-WEIGHT-SET.
001530     05  AW-WEIGHT OCCURS 8 TIMES
001540               INDEXED BY AW-IDX     PIC 9V99.
001550 01  WS-ACTIVE-WEIGHT-NAMED REDEFINES WS-ACTIVE-WEIGHT-SET.
001560     05  AWN-WEIGHT-RET12M             PIC 9V99.
001570     05  AWN-WEIGHT-RET36M             PIC 9V99.
001580     05  AWN-WEIGHT-RET60M             PIC 9V99.
001590     05  AWN-WEIGHT-SHARPE             PIC 9V99.
001600     05  AWN-WEIGHT-LOWRISK            PIC 9V99.
001610     05  AWN-WEIGHT-LOWFEES            PIC 9V99.
001620     05  AWN-WEIGHT-RATING             PIC 9V99.
001630     05  AWN-WEIGHT-SUSTAIN            PIC 9V99.
001640
001650*---------------------------------------------------------------
001660*    POPULATION STATISTICS - MIN/MAX/MEDIAN PER SCORED
001670*    CRITERION, PLUS A SCRATCH TABLE FOR THE MEDIAN SEARCH
001680*---------------------------------------------------------------
001690 01  WS-CRITERION-STATS-TABLE.
001700     05  CS-ENTRY OCCURS 8 TIMES INDEXED BY CS-IDX.
001710         10  CS-MIN                    PIC S9(03)V9(04).
001720         10  CS-MAX                    PIC S9(03)V9(04).
001730         10  CS-MEDIAN                 PIC S9(03)V9(04).
001740         10  CS-HAS-RATING-SW          PIC X(01).
001750             88  CS-HAS-RATING         VALUE 'Y'.
001760
001770 01  WS-MEDIAN-SCRATCH-TABLE.
001780     05  MS-VALUE OCCURS 200 TIMES
001790               INDEXED BY MS-IDX       PIC S9(03)V9(04).
001800 01  WS-MEDIAN-SCRATCH-COUNT           PIC 9(03) COMP.
001810
001820*---------------------------------------------------------------
001830*    RUN COUNTERS
001840*---------------------------------------------------------------
001850 01  WS-RUN-COUNTERS.
001860     05  WS-UNIVERSE-COUNT             PIC 9(03) COMP.
001870     05  WS-FILTERED-COUNT             PIC 9(03) COMP.
001880     05  WS-TOP-N-COUNT                PIC 9(02) COMP.
001890     05  WS-BEST-SCORE                 PIC 9(03)V99.
